000100******************************************************************
000200* EMIREC01 - VOYAGE EMISSIONS RESULT, OUTPUT RECORD              *
000300* Author:      R. Okonkwo-Hale, Fleet Systems                   *
000400* Date:        02/10/1992                                       *
000500* Purpose:     One record per PARM record processed, written    *
000600*              by 3-VOYAGE-OPTIM.  Carries the voyage fuel and   *
000700*              emissions at the proposed speed, the annual CII   *
000800*              rating, and the current-vs-proposed compliance    *
000900*              forecast for a single vessel/route analysis.     *
001000******************************************************************
001100*  CHANGE LOG                                                   *
001200*  02/10/1992  ROH  ORIGINAL COPYBOOK                           * ROH9210 
001300*  19/02/1999  LMK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE      * LMK9902 
001400*  08/09/2017  HAQ  ADD CII AND COMPLIANCE FORECAST FIELDS       *HAQ1709 
001500*                   (REQ OPS-3390)                               *
001600******************************************************************
001700 01  EMI-RESULT-RECORD.
001800     05  EMI-VESSEL-ID              PIC X(08).
001900     05  EMI-ROUTE-ID               PIC X(08).
002000*    VOYAGE FUEL AND EMISSIONS AT PRM-PROPOSED-SPEED (EMIS-CALC)
002100     05  EMI-VOYAGE-DATA.
002200         10  EMI-SPEED              PIC 9(02)V9(01).
002300         10  EMI-FUEL-TYPE          PIC X(05).
002400         10  EMI-TOTAL-FUEL         PIC 9(05)V9(03).
002500         10  EMI-CO2                PIC 9(06)V9(03).
002600         10  EMI-SOX                PIC 9(06)V9(03).
002700         10  EMI-NOX                PIC 9(06)V9(03).
002800         10  EMI-PM                 PIC 9(06)V9(03).
002900         10  EMI-FUEL-COST          PIC 9(08)V9(02).
003000         10  EMI-CARBON-COST        PIC 9(08)V9(02).
003100*    ANNUAL CII / AER RATING (CII-CALC)
003200     05  EMI-CII-DATA.
003300         10  EMI-CII-AER            PIC 9(03)V9(03).
003400         10  EMI-CII-RATIO          PIC 9(01)V9(03).
003500         10  EMI-CII-RATING         PIC X(01).
003600             88  EMI-CII-RATING-A       VALUE 'A'.
003700             88  EMI-CII-RATING-B       VALUE 'B'.
003800             88  EMI-CII-RATING-C       VALUE 'C'.
003900             88  EMI-CII-RATING-D       VALUE 'D'.
004000             88  EMI-CII-RATING-E       VALUE 'E'.
004100*    CURRENT-VS-PROPOSED COMPLIANCE FORECAST (COMPLY-FCST)
004200     05  EMI-FORECAST-DATA.
004300         10  EMI-FCST-CUR-RATING    PIC X(01).
004400         10  EMI-FCST-PROP-RATING   PIC X(01).
004500         10  EMI-FCST-FUEL-SAVE     PIC S9(05)V9(03).
004600         10  EMI-FCST-CO2-SAVE      PIC S9(06)V9(03).
004700         10  EMI-FCST-PCT-REDUC     PIC S9(03)V9(02).
004800     05  FILLER                     PIC X(10).
004900******************************************************************
