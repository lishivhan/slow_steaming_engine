000100******************************************************************
000200* VESREC01 - VESSEL PARTICULARS, RAW INPUT RECORD               *
000300* Author:      R. Okonkwo-Hale, Fleet Systems                   *
000400* Date:        11/04/1991                                       *
000500* Purpose:     One record per vessel in the fleet register,     *
000600*              sorted ascending by VES-ID for table load.       *
000700******************************************************************
000800*  CHANGE LOG                                                   *
000900*  11/04/1991  ROH  ORIGINAL COPYBOOK                           * ROH9104 
001000*  02/09/1994  ROH  ADD VES-MAX-POWER (REQ FS-114)               *FS114   
001100*  19/02/1999  LMK  Y2K - VES-YEAR-BUILT WIDENED TO 4 DIGITS     *LMK9902 
001200*  08/06/2003  DPT  ADD GENCARGO TO VES-TYPE 88-LEVELS           *DPT0306 
001300******************************************************************
001400 01  VES-INPUT-RECORD.
001500     05  VES-ID                     PIC X(08).
001600     05  VES-NAME                   PIC X(30).
001700     05  VES-TYPE                   PIC X(15).
001800         88  VES-TYPE-CONTAINER         VALUE 'CONTAINER'.
001900         88  VES-TYPE-BULK              VALUE 'BULK'.
002000         88  VES-TYPE-TANKER            VALUE 'TANKER'.
002100         88  VES-TYPE-GAS               VALUE 'GAS'.
002200         88  VES-TYPE-GENCARGO          VALUE 'GENCARGO'.
002300*    HULL PARTICULARS
002400     05  VES-HULL-DATA.
002500         10  VES-LENGTH             PIC 9(03).
002600         10  VES-BEAM                PIC 9(03).
002700         10  VES-DRAFT               PIC 9(02)V9(01).
002800         10  VES-DEADWEIGHT          PIC 9(06).
002900*    MACHINERY PARTICULARS
003000     05  VES-ENGINE-DATA.
003100         10  VES-ENGINE              PIC X(20).
003200         10  VES-MAX-SPEED           PIC 9(02)V9(01).
003300         10  VES-MAX-POWER           PIC 9(06).
003400         10  VES-DESIGN-SPEED        PIC 9(02)V9(01).
003500         10  VES-DESIGN-CONS         PIC 9(03)V9(01).
003600*    BUILD DATA - YEAR REDEFINED FOR THE SFC-BAND TEST BELOW
003700     05  VES-YEAR-BUILT             PIC 9(04).
003800     05  VES-YEAR-BUILT-R REDEFINES VES-YEAR-BUILT.
003900         10  VES-YB-CENTURY          PIC 9(02).
004000         10  VES-YB-YY               PIC 9(02).
004100     05  FILLER                     PIC X(12).
004200******************************************************************
