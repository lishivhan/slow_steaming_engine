000100******************************************************************
000200* VESPRM01 - VESSEL PARAMETER MASTER                            *
000300* Author:      R. Okonkwo-Hale, Fleet Systems                   *
000400* Date:        14/04/1991                                       *
000500* Purpose:     One record per vessel, keyed by VPM-VESSEL-ID.   *
000600*              Carries the raw VESSEL particulars plus the      *
000700*              load-time derived VESSEL-PARMS figures (specific *
000800*              fuel consumption band, optimal load band and     *
000900*              optimal speed band) so the voyage-optimisation   *
001000*              phase never recomputes them per PARM record.     *
001100*              Built by 1-VESSEL-ROUTE-BUILD, read by           *
001200*              3-VOYAGE-OPTIM.                                  *
001300******************************************************************
001400*  CHANGE LOG                                                   *
001500*  14/04/1991  ROH  ORIGINAL COPYBOOK                            *ROH9104 
001600*  02/09/1994  ROH  ADD VPM-MAX-POWER TO MATCH VESREC01          *ROH9409 
001700*  19/02/1999  LMK  Y2K - VPM-YEAR-BUILT WIDENED TO 4 DIGITS     *LMK9902 
001800*  08/06/2003  DPT  ADD GENCARGO TO VPM-VESSEL-TYPE 88-LEVELS    *DPT0306 
001900*  23/01/2009  SNW  ADD VPM-SPEED-BAND (REQ ENG-0871)            *ENG0871 
002000*  17/11/2015  HAQ  SFC BAND EXTENDED FOR BUILD YEAR .GE. 2015   *HAQ1511 
002100******************************************************************
002200 01  VPM-VESSEL-MASTER.
002300*    PRIMARY KEY
002400     05  VPM-VESSEL-ID              PIC X(08).
002500     05  VPM-VESSEL-NAME            PIC X(30).
002600     05  VPM-VESSEL-TYPE            PIC X(15).
002700         88  VPM-TYPE-CONTAINER         VALUE 'CONTAINER'.
002800         88  VPM-TYPE-BULK              VALUE 'BULK'.
002900         88  VPM-TYPE-TANKER            VALUE 'TANKER'.
003000         88  VPM-TYPE-GAS               VALUE 'GAS'.
003100         88  VPM-TYPE-GENCARGO          VALUE 'GENCARGO'.
003200*    HULL PARTICULARS CARRIED FORWARD FROM VESREC01
003300     05  VPM-HULL-DATA.
003400         10  VPM-LENGTH              PIC 9(03).
003500         10  VPM-BEAM                PIC 9(03).
003600         10  VPM-DRAFT               PIC 9(02)V9(01).
003700         10  VPM-DEADWEIGHT          PIC 9(06).
003800*    MACHINERY PARTICULARS CARRIED FORWARD FROM VESREC01
003900     05  VPM-ENGINE-DATA.
004000         10  VPM-ENGINE              PIC X(20).
004100         10  VPM-MAX-SPEED           PIC 9(02)V9(01).
004200         10  VPM-MAX-POWER           PIC 9(06).
004300         10  VPM-DESIGN-SPEED        PIC 9(02)V9(01).
004400         10  VPM-DESIGN-CONS         PIC 9(03)V9(01).
004500     05  VPM-YEAR-BUILT             PIC 9(04).
004600     05  VPM-YEAR-BUILT-R REDEFINES VPM-YEAR-BUILT.
004700         10  VPM-YB-CENTURY          PIC 9(02).
004800         10  VPM-YB-YY               PIC 9(02).
004900*    LOAD-TIME DERIVED PARAMETERS (VESSEL-PARMS)
005000     05  VPM-DERIVED-PARMS.
005100*        SPECIFIC FUEL CONSUMPTION BAND, GRAMS PER KWH -
005200*        175 IF BUILT 2015 OR LATER, 185 IF 2000-2014,
005300*        ELSE 195.  SEE 1-VESSEL-ROUTE-BUILD, SFC-BAND-TEST.
005400         10  VPM-SFC                 PIC 9(03).
005500*        OPTIMAL ENGINE LOAD BAND IS FIXED 70-85 PCT OF MCR
005600         10  VPM-LOAD-BAND.
005700             15  VPM-LOAD-LO         PIC 9(02).
005800             15  VPM-LOAD-HI         PIC 9(02).
005900*        OPTIMAL SPEED BAND - DESIGN SPEED TIMES THE CUBE
006000*        ROOT OF (LOAD / 100) AT THE LOAD-LO AND LOAD-HI ENDS
006100         10  VPM-SPEED-BAND.
006200             15  VPM-SPEED-LO        PIC 9(02)V9(02).
006300             15  VPM-SPEED-HI        PIC 9(02)V9(02).
006400     05  FILLER                     PIC X(10).
006500******************************************************************
