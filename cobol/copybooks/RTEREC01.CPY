000100******************************************************************
000200* RTEREC01 - ROUTE PARTICULARS, RAW INPUT RECORD                 *
000300* Author:      R. Okonkwo-Hale, Fleet Systems                   *
000400* Date:        11/04/1991                                       *
000500* Purpose:     One record per charter route, sorted ascending   *
000600*              by RTE-ID for table load.  Carries a fixed ten-  *
000700*              slot waypoint table; unused slots are spaces/     *
000800*              zeros and are excluded by RTE-WAYPOINT-COUNT.    *
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  11/04/1991  ROH  ORIGINAL COPYBOOK                           * ROH9104 
001200*  07/07/1993  ROH  WAYPOINT TABLE WIDENED FROM 6 TO 10 SLOTS   * ROH9307 
001300*  19/02/1999  LMK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE      * LMK9902 
001400*  11/05/2009  SNW  ADD LAT/LON REDEFINES (REQ ENG-0871)        * ENG0871 
001500******************************************************************
001600 01  RTE-INPUT-RECORD.
001700     05  RTE-ID                     PIC X(08).
001800     05  RTE-NAME                   PIC X(30).
001900     05  RTE-DISTANCE               PIC 9(05).
002000     05  RTE-WAYPOINT-COUNT         PIC 9(02).
002100*    FIXED TABLE OF WAYPOINT SLOTS - ONLY THE FIRST
002200*    RTE-WAYPOINT-COUNT ENTRIES ARE MEANINGFUL
002300     05  RTE-WAYPOINT OCCURS 10 TIMES
002400             INDEXED BY RTE-WP-NDX.
002500         10  WP-NAME                PIC X(20).
002600         10  WP-LAT                 PIC S9(02)V9(04).
002700         10  WP-LAT-R REDEFINES WP-LAT.
002800             15  WP-LAT-DEG         PIC S9(02).
002900             15  WP-LAT-MIN         PIC 9(04).
003000         10  WP-LON                 PIC S9(03)V9(04).
003100         10  WP-LON-R REDEFINES WP-LON.
003200             15  WP-LON-DEG         PIC S9(03).
003300             15  WP-LON-MIN         PIC 9(04).
003400     05  FILLER                     PIC X(07).
003500******************************************************************
