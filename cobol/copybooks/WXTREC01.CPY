000100******************************************************************
000200* WXTREC01 - WEATHER OBSERVATION, RAW INPUT RECORD               *
000300* Author:      R. Okonkwo-Hale, Fleet Systems                   *
000400* Date:        23/06/1992                                       *
000500* Purpose:     One record per routing-area weather observation. *
000600*              Many records per route; sorted ascending by      *
000700*              WXT-ROUTE-ID then WXT-TIMESTAMP so 2-WEATHER-     *
000800*              ACCUM can control-break on the route key.        *
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  23/06/1992  ROH  ORIGINAL COPYBOOK                           * ROH9206 
001200*  19/02/1999  LMK  Y2K - WXT-TIMESTAMP WIDENED TO 4-DIGIT YEAR * LMK9902 
001300*  11/05/2009  SNW  ADD LAT/LON REDEFINES (REQ ENG-0871)        * ENG0871 
001400******************************************************************
001500 01  WXT-OBSERVATION-RECORD.
001600     05  WXT-ROUTE-ID               PIC X(08).
001700*    FORMAT YYYY-MM-DD HH:MM:SS
001800     05  WXT-TIMESTAMP              PIC X(19).
001900     05  WXT-TIMESTAMP-R REDEFINES WXT-TIMESTAMP.
002000         10  WXT-TS-YEAR            PIC 9(04).
002100         10  FILLER                 PIC X(01).
002200         10  WXT-TS-MONTH           PIC 9(02).
002300         10  FILLER                 PIC X(01).
002400         10  WXT-TS-DAY             PIC 9(02).
002500         10  FILLER                 PIC X(01).
002600         10  WXT-TS-HOUR            PIC 9(02).
002700         10  FILLER                 PIC X(01).
002800         10  WXT-TS-MINUTE          PIC 9(02).
002900         10  FILLER                 PIC X(01).
003000         10  WXT-TS-SECOND          PIC 9(02).
003100     05  WXT-LAT                    PIC S9(02)V9(04).
003200     05  WXT-LON                    PIC S9(03)V9(04).
003300     05  WXT-WIND-SPEED             PIC 9(02)V9(01).
003400     05  WXT-CURRENT-SPEED          PIC 9(01)V9(01).
003500     05  WXT-WAVE-HEIGHT            PIC 9(01)V9(01).
003600     05  WXT-WAVE-PERIOD            PIC 9(02)V9(01).
003700     05  FILLER                     PIC X(07).
003800******************************************************************
