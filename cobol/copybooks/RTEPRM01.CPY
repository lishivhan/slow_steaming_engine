000100******************************************************************
000200* RTEPRM01 - ROUTE PARAMETER MASTER                              *
000300* Author:      R. Okonkwo-Hale, Fleet Systems                   *
000400* Date:        14/04/1991                                       *
000500* Purpose:     One record per route, keyed by RPM-ROUTE-ID.     *
000600*              Carries the raw ROUTE particulars plus the       *
000700*              load-time derived ROUTE-PARMS figures (average   *
000800*              leg distance) so 3-VOYAGE-OPTIM never recomputes *
000900*              them per PARM record.  Built by                  *
001000*              1-VESSEL-ROUTE-BUILD, read by 3-VOYAGE-OPTIM.    *
001100******************************************************************
001200*  CHANGE LOG                                                   *
001300*  14/04/1991  ROH  ORIGINAL COPYBOOK                           * ROH9104 
001400*  07/07/1993  ROH  WAYPOINT TABLE WIDENED FROM 6 TO 10 SLOTS   * ROH9307 
001500*  19/02/1999  LMK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE      * LMK9902 
001600*  11/05/2009  SNW  ADD LAT/LON REDEFINES (REQ ENG-0871)        * ENG0871 
001700*  30/03/2012  DPT  ADD RPM-AVG-LEG-DIST DERIVED FIELD          * DPT1203 
001800******************************************************************
001900 01  RPM-ROUTE-MASTER.
002000*    PRIMARY KEY
002100     05  RPM-ROUTE-ID               PIC X(08).
002200     05  RPM-ROUTE-NAME             PIC X(30).
002300     05  RPM-DISTANCE               PIC 9(05).
002400     05  RPM-WAYPOINT-COUNT         PIC 9(02).
002500     05  RPM-WAYPOINT OCCURS 10 TIMES
002600             INDEXED BY RPM-WP-NDX.
002700         10  RPM-WP-NAME            PIC X(20).
002800         10  RPM-WP-LAT             PIC S9(02)V9(04).
002900         10  RPM-WP-LAT-R REDEFINES RPM-WP-LAT.
003000             15  RPM-WP-LAT-DEG     PIC S9(02).
003100             15  RPM-WP-LAT-MIN     PIC 9(04).
003200         10  RPM-WP-LON             PIC S9(03)V9(04).
003300         10  RPM-WP-LON-R REDEFINES RPM-WP-LON.
003400             15  RPM-WP-LON-DEG     PIC S9(03).
003500             15  RPM-WP-LON-MIN     PIC 9(04).
003600*    LOAD-TIME DERIVED PARAMETERS (ROUTE-PARMS)
003700     05  RPM-DERIVED-PARMS.
003800*        AVERAGE LEG DISTANCE - DISTANCE OVER (WAYPOINTS - 1),
003900*        ZERO WHEN ONLY ONE WAYPOINT IS ON FILE
004000         10  RPM-AVG-LEG-DIST       PIC 9(05)V9(02).
004100     05  FILLER                     PIC X(07).
004200******************************************************************
