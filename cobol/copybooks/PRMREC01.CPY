000100******************************************************************
000200* PRMREC01 - ANALYSIS REQUEST PARAMETER RECORD                   *
000300* Author:      R. Okonkwo-Hale, Fleet Systems                   *
000400* Date:        02/10/1992                                       *
000500* Purpose:     One record per vessel/route analysis requested   *
000600*              of 3-VOYAGE-OPTIM.  Drives the run - there is    *
000700*              no table build from this file, it is read once   *
000800*              straight through.                                *
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  02/10/1992  ROH  ORIGINAL COPYBOOK                           * ROH9210 
001200*  19/02/1999  LMK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE      * LMK9902 
001300*  30/03/2012  DPT  ADD PRM-MARKET-IMPACT (REQ ENG-0654)        * ENG0654 
001400*  08/09/2017  HAQ  ADD COMPLIANCE FORECAST FIELDS (REQ OPS-3390)*OPS3390 
001500******************************************************************
001600 01  PRM-ANALYSIS-REQUEST.
001700     05  PRM-VESSEL-ID              PIC X(08).
001800     05  PRM-ROUTE-ID               PIC X(08).
001900     05  PRM-FUEL-PRICE             PIC 9(04)V9(02).
002000     05  PRM-DAY-COST               PIC 9(06)V9(02).
002100     05  PRM-MIN-SPEED              PIC 9(02)V9(01).
002200     05  PRM-MAX-SPEED              PIC 9(02)V9(01).
002300     05  PRM-FUEL-TYPE              PIC X(05).
002400         88  PRM-FUEL-VLSFO             VALUE 'VLSFO'.
002500         88  PRM-FUEL-MGO               VALUE 'MGO'.
002600         88  PRM-FUEL-LSFO              VALUE 'LSFO'.
002700         88  PRM-FUEL-HFO               VALUE 'HFO'.
002800     05  PRM-CARBON-PRICE           PIC 9(03)V9(02).
002900     05  PRM-CARGO-VALUE            PIC 9(09).
003000     05  PRM-INV-COST-PCT           PIC 9(02)V9(02).
003100     05  PRM-MAINT-SAVE-PCT         PIC 9(02)V9(02).
003200     05  PRM-MARKET-IMPACT          PIC X(06).
003300         88  PRM-IMPACT-NONE            VALUE 'NONE'.
003400         88  PRM-IMPACT-LOW             VALUE 'LOW'.
003500         88  PRM-IMPACT-MEDIUM          VALUE 'MEDIUM'.
003600         88  PRM-IMPACT-HIGH            VALUE 'HIGH'.
003700     05  PRM-ANNUAL-DIST            PIC 9(06).
003800     05  PRM-ANNUAL-FUEL            PIC 9(05)V9(01).
003900     05  PRM-UTILIZATION            PIC V9(02).
004000     05  PRM-CURRENT-SPEED          PIC 9(02)V9(01).
004100     05  PRM-PROPOSED-SPEED         PIC 9(02)V9(01).
004200     05  FILLER                     PIC X(11).
004300******************************************************************
