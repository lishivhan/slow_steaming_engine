000100******************************************************************
000200* OPTREC01 - SPEED OPTIMIZATION RESULT, OUTPUT RECORD            *
000300* Author:      R. Okonkwo-Hale, Fleet Systems                   *
000400* Date:        02/10/1992                                       *
000500* Purpose:     One record per PARM record processed, written    *
000600*              by 3-VOYAGE-OPTIM.  Carries the cost-optimal      *
000700*              speed result and the extended economic-optimum   *
000800*              result for a single vessel/route analysis.       *
000900******************************************************************
001000*  CHANGE LOG                                                   *
001100*  02/10/1992  ROH  ORIGINAL COPYBOOK                           * ROH9210 
001200*  19/02/1999  LMK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE      * LMK9902 
001300*  30/03/2012  DPT  ADD OPT-ECON-SPEED / OPT-ECON-COST           *DPT1203 
001400*                   (REQ ENG-0654)                               *
001500******************************************************************
001600 01  OPT-RESULT-RECORD.
001700     05  OPT-VESSEL-ID              PIC X(08).
001800     05  OPT-ROUTE-ID               PIC X(08).
001900*    COST-OPTIMAL SPEED RESULT (SPEED-OPT)
002000     05  OPT-COST-OPTIMUM.
002100         10  OPT-OPTIMAL-SPEED      PIC 9(02)V9(02).
002200         10  OPT-TRANSIT-TIME       PIC 9(03)V9(02).
002300         10  OPT-DAILY-FUEL         PIC 9(03)V9(03).
002400         10  OPT-TOTAL-FUEL         PIC 9(05)V9(03).
002500         10  OPT-FUEL-COST          PIC 9(08)V9(02).
002600         10  OPT-TIME-COST          PIC 9(08)V9(02).
002700         10  OPT-TOTAL-COST         PIC 9(09)V9(02).
002800*    EMISSIONS AT THE COST-OPTIMAL SPEED
002900     05  OPT-OPTIMUM-EMISSIONS.
003000         10  OPT-CO2                PIC 9(06)V9(03).
003100         10  OPT-SOX                PIC 9(06)V9(03).
003200         10  OPT-NOX                PIC 9(06)V9(03).
003300*    SAVINGS VERSUS DESIGN SPEED (SPEED-OPT DESIGN COMPARISON)
003400     05  OPT-DESIGN-SAVINGS.
003500         10  OPT-FUEL-SAVINGS       PIC S9(05)V9(03).
003600         10  OPT-COST-SAVINGS       PIC S9(09)V9(02).
003700         10  OPT-CO2-REDUCTION      PIC S9(06)V9(03).
003800*    EXTENDED ECONOMIC OPTIMUM (ECON-OPT)
003900     05  OPT-ECON-OPTIMUM.
004000         10  OPT-ECON-SPEED         PIC 9(02)V9(02).
004100         10  OPT-ECON-COST          PIC S9(09)V9(02).
004200     05  FILLER                     PIC X(12).
004300******************************************************************
