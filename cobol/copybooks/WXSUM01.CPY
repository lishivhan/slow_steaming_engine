000100******************************************************************
000200* WXSUM01 - PER-ROUTE WEATHER IMPACT SUMMARY                     *
000300* Author:      R. Okonkwo-Hale, Fleet Systems                   *
000400* Date:        23/06/1992                                       *
000500* Purpose:     One record per route, written by 2-WEATHER-ACCUM *
000600*              on route-key break.  Carries the averaged wind/  *
000700*              current/wave figures and the first five high-    *
000800*              risk observations (wave height over 4 metres)    *
000900*              for 3-VOYAGE-OPTIM's weather-impact block.       *
001000******************************************************************
001100*  CHANGE LOG                                                   *
001200*  23/06/1992  ROH  ORIGINAL COPYBOOK                           * ROH9206 
001300*  19/02/1999  LMK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE      * LMK9902 
001400*  14/08/2014  HAQ  ADD WXS-HIGH-RISK TABLE (REQ OPS-2203)      * OPS2203 
001500******************************************************************
001600 01  WXS-ROUTE-SUMMARY.
001700*    PRIMARY KEY
001800     05  WXS-ROUTE-ID               PIC X(08).
001900     05  WXS-OBS-COUNT              PIC 9(05).
002000*        SET WHEN WXS-OBS-COUNT = ZERO - NO OBSERVATIONS
002100*        WERE ON FILE FOR THIS ROUTE
002200         88  WXS-NO-DATA            VALUE ZERO.
002300     05  WXS-AVERAGES.
002400         10  WXS-AVG-WIND           PIC 9(02)V9(02).
002500         10  WXS-AVG-CURRENT        PIC 9(02)V9(02).
002600         10  WXS-AVG-WAVE           PIC 9(02)V9(02).
002700     05  WXS-DERIVED.
002800         10  WXS-WIND-REDUC-PCT     PIC 9(02)V9(02).
002900         10  WXS-WAVE-REDUC-PCT     PIC 9(02)V9(02).
003000         10  WXS-SPEED-REDUC-PCT    PIC 9(02)V9(02).
003100         10  WXS-FUEL-INCR-PCT      PIC 9(02)V9(02).
003200*    FIRST FIVE HIGH-RISK OBSERVATIONS, WAVE HEIGHT OVER 4M,
003300*    IN THE ORDER ENCOUNTERED ON THE WEATHER FILE
003400     05  WXS-HIGH-RISK-COUNT        PIC 9(01).
003500     05  WXS-HIGH-RISK OCCURS 5 TIMES
003600             INDEXED BY WXS-HR-NDX.
003700         10  WXS-HR-LAT             PIC S9(02)V9(04).
003800         10  WXS-HR-LON             PIC S9(03)V9(04).
003900         10  WXS-HR-WAVE            PIC 9(01)V9(01).
004000         10  WXS-HR-TIMESTAMP       PIC X(19).
004100     05  FILLER                     PIC X(09).
004200******************************************************************
