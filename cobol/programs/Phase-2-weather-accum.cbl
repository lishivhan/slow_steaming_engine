000100******************************************************************
000200* PROGRAM-ID.  2-WEATHER-ACCUM.
000300* AUTHOR.      R. OKONKWO-HALE.
000400* INSTALLATION. OCEANIC CARRIERS LTD - FLEET SYSTEMS.
000500* DATE-WRITTEN. 23/06/1992.
000600* DATE-COMPILED.
000700* SECURITY.    COMPANY CONFIDENTIAL.
000800*
000900* PURPOSE.     SECOND STEP OF THE SLOW-STEAMING ANALYSIS RUN.
001000*              READS THE ROUTING-AREA WEATHER OBSERVATIONS
001100*              (WEATHER), SORTED ASCENDING BY WXT-ROUTE-ID AND
001200*              THEN WXT-TIMESTAMP, AND CONTROL-BREAKS ON THE
001300*              ROUTE KEY TO PRODUCE ONE SUMMARY RECORD PER ROUTE
001400*              (WXSUM) - AVERAGE WIND, CURRENT AND WAVE READINGS,
001500*              THE DERIVED SPEED-REDUCTION/FUEL-INCREASE
001600*              PERCENTAGES, AND THE FIRST FIVE HIGH-RISK
001700*              OBSERVATIONS (WAVE HEIGHT OVER FOUR METRES) SEEN
001800*              ON THAT ROUTE.  A ROUTE WITH NO OBSERVATIONS ON
001900*              FILE NEVER REACHES THIS PROGRAM AND THEREFORE
002000*              NEVER GETS A WXSUM RECORD - 3-VOYAGE-OPTIM TREATS
002100*              A MISSING LOOKUP AS "NO DATA".
002200*
002300******************************************************************
002400*  CHANGE LOG                                                   *
002500*  23/06/1992  ROH  ORIGINAL PROGRAM                            * ROH9206 
002600*  19/02/1999  LMK  Y2K REVIEW - WXT-TIMESTAMP NOW FOUR-DIGIT    *LMK9902 
002700*                   YEAR, SORT CONTROL UNAFFECTED               *
002800*  14/08/2014  HAQ  ADD HIGH-RISK CAPTURE, FIRST FIVE WAVE       *HAQ1408 
002900*                   HEIGHT OVER 4M (REQ OPS-2203)                *
003000*  11/05/2009  SNW  LAT/LON CARRIED ON HIGH-RISK TABLE VIA       *SNW0905 
003100*                   WXT REDEFINES (REQ ENG-0871)                 *
003200*  09/08/2026  WTK  ADD UPSI-0 TRACE SWITCH FOR FLEET SYSTEMS    *WTK2608 
003300*                   DIAGNOSTIC RUNS (REQ FS-4410)                *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. 2-WEATHER-ACCUM.
003700 AUTHOR. R. OKONKWO-HALE.
003800 INSTALLATION. OCEANIC CARRIERS LTD - FLEET SYSTEMS.
003900 DATE-WRITTEN. 23/06/1992.
004000 DATE-COMPILED.
004100 SECURITY. COMPANY CONFIDENTIAL.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS TRACE-RUN-SW
004700            OFF STATUS IS NO-TRACE-RUN-SW.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100*    Routing-area weather observations, sorted ascending by
005200*    route then timestamp
005300     SELECT WEATHER-FILE ASSIGN TO "WEATHER"
005400         ORGANIZATION LINE SEQUENTIAL
005500         FILE STATUS IS FS-WEATHER.
005600
005700*    Per-route weather summary built by this program
005800     SELECT WXSUM-FILE ASSIGN TO "WXSUM"
005900         ORGANIZATION LINE SEQUENTIAL
006000         FILE STATUS IS FS-WXSUM.
006100
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  WEATHER-FILE.
006700     COPY WXTREC01.
006800
006900 FD  WXSUM-FILE.
007000     COPY WXSUM01.
007100
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400
007500 1   FILE-WORKING-MANAGER.
007600     05  FIN-WEATHER              PIC X VALUE SPACE.
007700         88  WEATHER-EOF                 VALUE HIGH-VALUE.
007800     05  FS-WEATHER               PIC XX VALUE '00'.
007900     05  FS-WXSUM                 PIC XX VALUE '00'.
008000
008100 1   COUNTER-WORKING-MANAGER.
008200     05  WC-ROUTE-OUT-COUNT       PIC 9(05) COMP.
008300     05  WC-HR-NDX                PIC 9(01) COMP.
008400
008500*    Control-break accumulators for the route currently being
008600*    summarised.  Reset by START-NEW-ROUTE-BREAK when the key
008700*    changes or at the very first record of the run.
008800 1   BREAK-WORKING-MANAGER.
008900     05  WB-BREAK-KEY             PIC X(08) VALUE SPACES.
009000         88  WB-BREAK-KEY-UNSET       VALUE SPACES.
009100     05  WB-OBS-COUNT             PIC 9(05) COMP.
009200     05  WB-WIND-TOTAL            PIC 9(07)V9(02).
009300     05  WB-WIND-TOTAL-R REDEFINES WB-WIND-TOTAL
009400                                  PIC 9(09)V9(00).
009500     05  WB-CURRENT-TOTAL         PIC 9(07)V9(02).
009600     05  WB-CURRENT-TOTAL-R REDEFINES WB-CURRENT-TOTAL
009700                                  PIC 9(09)V9(00).
009800     05  WB-WAVE-TOTAL            PIC 9(07)V9(02).
009900     05  WB-WAVE-TOTAL-R REDEFINES WB-WAVE-TOTAL
010000                                  PIC 9(09)V9(00).
010100     05  WB-HIGH-RISK-COUNT       PIC 9(01) COMP.
010200     05  WB-HIGH-RISK-TABLE OCCURS 5 TIMES
010300             INDEXED BY WB-HR-NDX.
010400         10  WB-HR-LAT            PIC S9(02)V9(04).
010500         10  WB-HR-LON            PIC S9(03)V9(04).
010600         10  WB-HR-WAVE           PIC 9(01)V9(01).
010700         10  WB-HR-TIMESTAMP      PIC X(19).
010800
010900******************************************************************
011000 PROCEDURE DIVISION.
011100 MAIN-PROCEDURE.
011200
011300     OPEN INPUT WEATHER-FILE
011400     OPEN OUTPUT WXSUM-FILE
011500
011600     PERFORM READ-WEATHER-PARA THRU READ-WEATHER-PARA-EXIT
011700         UNTIL WEATHER-EOF
011800
011900     IF NOT WB-BREAK-KEY-UNSET
012000         PERFORM EMIT-ROUTE-SUMMARY
012100             THRU EMIT-ROUTE-SUMMARY-EXIT
012200     END-IF
012300
012400     IF TRACE-RUN-SW
012500         DISPLAY 'FS-4410 2-WEATHER-ACCUM ROUTES SUMMARISED '
012600                 WC-ROUTE-OUT-COUNT
012700     END-IF
012800
012900     CLOSE WEATHER-FILE WXSUM-FILE
013000
013100     PERFORM FIN-PGM
013200     .
013300
013400*===============================================================*
013500*    READ-WEATHER-PARA                                          *
013600*    Break on WXT-ROUTE-ID.  The incoming key is tested against  *
013700*    the working break key before deciding whether to           *
013800*    accumulate into the current route's totals or to flush     *
013900*    and start a new one; the high-risk capture rides along      *
014000*    on the same break test.                                    *
014100*===============================================================*
014200 READ-WEATHER-PARA.
014300
014400     READ WEATHER-FILE
014500         AT END
014600             SET WEATHER-EOF TO TRUE
014700         NOT AT END
014800             IF WB-BREAK-KEY-UNSET
014900                 OR WXT-ROUTE-ID = WB-BREAK-KEY
015000                 PERFORM ACCUMULATE-OBSERVATION
015100                     THRU ACCUMULATE-OBSERVATION-EXIT
015200             ELSE
015300                 PERFORM EMIT-ROUTE-SUMMARY
015400                     THRU EMIT-ROUTE-SUMMARY-EXIT
015500                 PERFORM ACCUMULATE-OBSERVATION
015600                     THRU ACCUMULATE-OBSERVATION-EXIT
015700             END-IF
015800     END-READ
015900     .
016000 READ-WEATHER-PARA-EXIT.
016100     EXIT.
016200
016300*===============================================================*
016400*    ACCUMULATE-OBSERVATION                                     *
016500*===============================================================*
016600 ACCUMULATE-OBSERVATION.
016700
016800     IF WB-BREAK-KEY-UNSET
016900         MOVE WXT-ROUTE-ID TO WB-BREAK-KEY
017000     END-IF
017100
017200     ADD 1 TO WB-OBS-COUNT
017300     ADD WXT-WIND-SPEED    TO WB-WIND-TOTAL
017400     ADD WXT-CURRENT-SPEED TO WB-CURRENT-TOTAL
017500     ADD WXT-WAVE-HEIGHT   TO WB-WAVE-TOTAL
017600
017700     IF WXT-WAVE-HEIGHT > 4
017800         PERFORM CAPTURE-HIGH-RISK
017900             THRU CAPTURE-HIGH-RISK-EXIT
018000     END-IF
018100
018200     .
018300 ACCUMULATE-OBSERVATION-EXIT.
018400     EXIT.
018500
018600*===============================================================*
018700*    CAPTURE-HIGH-RISK                                          *
018800*    First five high-risk observations only; the sixth and      *
018900*    later on a given route are counted in WB-OBS-COUNT as      *
019000*    usual but not retained on the table.                       *
019100*===============================================================*
019200 CAPTURE-HIGH-RISK.
019300
019400     IF WB-HIGH-RISK-COUNT < 5
019500         ADD 1 TO WB-HIGH-RISK-COUNT
019600         MOVE WXT-LAT       TO WB-HR-LAT (WB-HIGH-RISK-COUNT)
019700         MOVE WXT-LON       TO WB-HR-LON (WB-HIGH-RISK-COUNT)
019800         MOVE WXT-WAVE-HEIGHT
019900                            TO WB-HR-WAVE (WB-HIGH-RISK-COUNT)
020000         MOVE WXT-TIMESTAMP
020100                    TO WB-HR-TIMESTAMP (WB-HIGH-RISK-COUNT)
020200     END-IF
020300
020400     .
020500 CAPTURE-HIGH-RISK-EXIT.
020600     EXIT.
020700
020800*===============================================================*
020900*    EMIT-ROUTE-SUMMARY                                         *
021000*    Averages, weather-impact derived percentages (SPEC WX-     *
021100*    IMPACT), high-risk table copy-out, then reset the break    *
021200*    working storage for the next route.                        *
021300*===============================================================*
021400 EMIT-ROUTE-SUMMARY.
021500
021600     MOVE WB-BREAK-KEY      TO WXS-ROUTE-ID
021700     MOVE WB-OBS-COUNT      TO WXS-OBS-COUNT
021800
021900     IF WB-OBS-COUNT = ZERO
022000         MOVE ZERO TO WXS-AVG-WIND WXS-AVG-CURRENT WXS-AVG-WAVE
022100     ELSE
022200         COMPUTE WXS-AVG-WIND ROUNDED =
022300                 WB-WIND-TOTAL / WB-OBS-COUNT
022400         COMPUTE WXS-AVG-CURRENT ROUNDED =
022500                 WB-CURRENT-TOTAL / WB-OBS-COUNT
022600         COMPUTE WXS-AVG-WAVE ROUNDED =
022700                 WB-WAVE-TOTAL / WB-OBS-COUNT
022800     END-IF
022900
023000     IF WXS-AVG-WIND > 15
023100         COMPUTE WXS-WIND-REDUC-PCT ROUNDED =
023200                 (WXS-AVG-WIND - 15) * 0.5
023300     ELSE
023400         MOVE 0 TO WXS-WIND-REDUC-PCT
023500     END-IF
023600
023700     IF WXS-AVG-WAVE > 2
023800         COMPUTE WXS-WAVE-REDUC-PCT ROUNDED =
023900                 (WXS-AVG-WAVE - 2) * 3
024000     ELSE
024100         MOVE 0 TO WXS-WAVE-REDUC-PCT
024200     END-IF
024300
024400     COMPUTE WXS-SPEED-REDUC-PCT ROUNDED =
024500             WXS-WIND-REDUC-PCT + WXS-WAVE-REDUC-PCT
024600     IF WXS-SPEED-REDUC-PCT > 30
024700         MOVE 30 TO WXS-SPEED-REDUC-PCT
024800     END-IF
024900
025000     COMPUTE WXS-FUEL-INCR-PCT ROUNDED =
025100             WXS-SPEED-REDUC-PCT * 1.5
025200
025300     MOVE WB-HIGH-RISK-COUNT TO WXS-HIGH-RISK-COUNT
025400     PERFORM COPY-HIGH-RISK-TABLE
025500         THRU COPY-HIGH-RISK-TABLE-EXIT
025600         VARYING WC-HR-NDX FROM 1 BY 1
025700         UNTIL WC-HR-NDX > WB-HIGH-RISK-COUNT
025800
025900     WRITE WXS-ROUTE-SUMMARY
026000     ADD 1 TO WC-ROUTE-OUT-COUNT
026100
026200     PERFORM RESET-ROUTE-BREAK THRU RESET-ROUTE-BREAK-EXIT
026300
026400     .
026500 EMIT-ROUTE-SUMMARY-EXIT.
026600     EXIT.
026700
026800 COPY-HIGH-RISK-TABLE.
026900
027000     MOVE WB-HR-LAT (WC-HR-NDX)       TO WXS-HR-LAT (WC-HR-NDX)
027100     MOVE WB-HR-LON (WC-HR-NDX)       TO WXS-HR-LON (WC-HR-NDX)
027200     MOVE WB-HR-WAVE (WC-HR-NDX)      TO WXS-HR-WAVE (WC-HR-NDX)
027300     MOVE WB-HR-TIMESTAMP (WC-HR-NDX)
027400                                  TO WXS-HR-TIMESTAMP (WC-HR-NDX)
027500
027600     .
027700 COPY-HIGH-RISK-TABLE-EXIT.
027800     EXIT.
027900
028000 RESET-ROUTE-BREAK.
028100
028200     MOVE SPACES TO WB-BREAK-KEY
028300     MOVE ZERO   TO WB-OBS-COUNT WB-WIND-TOTAL WB-CURRENT-TOTAL
028400                    WB-WAVE-TOTAL WB-HIGH-RISK-COUNT
028500
028600     .
028700 RESET-ROUTE-BREAK-EXIT.
028800     EXIT.
028900
029000*===============================================================*
029100 FIN-PGM.
029200     STOP RUN.
029300*===============================================================*
