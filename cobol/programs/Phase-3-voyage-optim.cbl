000100******************************************************************
000200* PROGRAM-ID.  3-VOYAGE-OPTIM.
000300* AUTHOR.      R. OKONKWO-HALE.
000400* INSTALLATION. OCEANIC CARRIERS LTD - FLEET SYSTEMS.
000500* DATE-WRITTEN. 02/10/1992.
000600* DATE-COMPILED.
000700* SECURITY.    COMPANY CONFIDENTIAL.
000800*
000900* PURPOSE.     THIRD AND FINAL STEP OF THE SLOW-STEAMING
001000*              ANALYSIS RUN.  LOADS THE VESSEL AND ROUTE MASTERS
001100*              (VESPARM, RTEPARM) AND THE WEATHER SUMMARY
001200*              (WXSUM) BUILT BY THE FIRST TWO STEPS INTO
001300*              WORKING-STORAGE TABLES, THEN READS THE ANALYSIS
001400*              REQUEST FILE (PARMFILE) ONE RECORD AT A TIME.
001500*              FOR EACH REQUEST IT BUILDS A 0.5-KNOT SPEED
001600*              PROFILE, PICKS THE COST-OPTIMAL AND ECONOMIC-
001700*              OPTIMAL SPEEDS, COMPUTES VOYAGE EMISSIONS AND THE
001800*              VESSEL'S CII RATING, FORECASTS CURRENT-VERSUS-
001900*              PROPOSED-SPEED COMPLIANCE, AND APPLIES THE
002000*              ROUTE'S WEATHER IMPACT.  RESULTS GO TO TWO
002100*              OUTPUT FILES (OPTOUT, EMIOUT) AND A PRINTED
002200*              ANALYSIS REPORT (RPTOUT).
002300*
002400******************************************************************
002500*  CHANGE LOG                                                   *
002600*  02/10/1992  ROH  ORIGINAL PROGRAM - SPEED PROFILE AND COST-   *ROH9210 
002700*                   OPTIMAL SPEED ONLY                          *
002800*  14/01/1993  ROH  ADD ECONOMIC OPTIMUM (INVENTORY, CARBON,     *ROH9301 
002900*                   MAINTENANCE, MARKET-RATE IMPACT)             *
003000*  19/02/1999  LMK  Y2K REVIEW - NO DATE FIELDS ON INPUT/OUTPUT  *LMK9902 
003100*                   RECORDS, REPORT RUN-DATE NOW FOUR-DIGIT YEAR *
003200*  30/03/2012  DPT  ADD MARKET-IMPACT FACTOR TABLE (REQ ENG-0654)*ENG0654 
003300*  14/08/2014  HAQ  ADD WEATHER-IMPACT BLOCK, WXSUM TABLE LOAD   *HAQ1408 
003400*                   (REQ OPS-2203)                               *
003500*  08/09/2017  HAQ  ADD CII RATING AND COMPLIANCE FORECAST       *HAQ1709 
003600*                   BLOCKS, EMIOUT RECORD WIDENED (REQ OPS-3390) *
003700*  11/03/2019  SNW  BINARY SEARCH REPLACES THE OLD LINEAR WALK   *SNW1903 
003800*                   ON THE VESSEL AND ROUTE TABLES - FLEET SIZE  *
003900*                   PASSED 400 HULLS, LINEAR WALK WAS TOO SLOW   *
004000*  09/08/2026  WTK  ADD UPSI-0 TRACE SWITCH FOR FLEET SYSTEMS    *WTK2608
004100*                   DIAGNOSTIC RUNS (REQ FS-4410)                *
004200*  09/08/2026  DPT  CII-RATING WAS COMPUTING TRANSPORT WORK OFF   *DPT2608
004300*                   THE ONE-WAY ROUTE DISTANCE - NOW USES THE     *
004400*                   VESSEL'S ANNUAL DISTANCE AS DESIGNED.         *
004500*                   REJECT PARM RECORDS WITH A ZERO SPEED BEFORE  *
004600*                   ANY TRANSIT-TIME DIVIDE.  FIXED A ZERO-       *
004700*                   SUBSCRIPT REFERENCE ON SP-SPEED AT THE FIRST  *
004800*                   PASS OF THE SPEED-STEP LOOP (REQ FS-4417)     *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. 3-VOYAGE-OPTIM.
005200 AUTHOR. R. OKONKWO-HALE.
005300 INSTALLATION. OCEANIC CARRIERS LTD - FLEET SYSTEMS.
005400 DATE-WRITTEN. 02/10/1992.
005500 DATE-COMPILED.
005600 SECURITY. COMPANY CONFIDENTIAL.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS TRACE-RUN-SW
006300            OFF STATUS IS NO-TRACE-RUN-SW.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700*    Vessel and route masters built by 1-VESSEL-ROUTE-BUILD
006800     SELECT VESPARM-FILE ASSIGN TO "VESPARM"
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE IS SEQUENTIAL
007100         RECORD KEY IS VPM-VESSEL-ID
007200         FILE STATUS IS FS-VESPARM.
007300
007400     SELECT RTEPARM-FILE ASSIGN TO "RTEPARM"
007500         ORGANIZATION IS INDEXED
007600         ACCESS MODE IS SEQUENTIAL
007700         RECORD KEY IS RPM-ROUTE-ID
007800         FILE STATUS IS FS-RTEPARM.
007900
008000*    Weather summary built by 2-WEATHER-ACCUM
008100     SELECT WXSUM-FILE ASSIGN TO "WXSUM"
008200         ORGANIZATION LINE SEQUENTIAL
008300         FILE STATUS IS FS-WXSUM.
008400
008500*    Analysis request file - drives the run
008600     SELECT PARM-FILE ASSIGN TO "PARMFILE"
008700         ORGANIZATION LINE SEQUENTIAL
008800         FILE STATUS IS FS-PARM.
008900
009000     SELECT OPT-FILE ASSIGN TO "OPTOUT"
009100         ORGANIZATION LINE SEQUENTIAL
009200         FILE STATUS IS FS-OPT.
009300
009400     SELECT EMI-FILE ASSIGN TO "EMIOUT"
009500         ORGANIZATION LINE SEQUENTIAL
009600         FILE STATUS IS FS-EMI.
009700
009800     SELECT REPORT-FILE ASSIGN TO "RPTOUT"
009900         ORGANIZATION LINE SEQUENTIAL
010000         FILE STATUS IS FS-RPT.
010100
010200******************************************************************
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600 FD  VESPARM-FILE.
010700     COPY VESPRM01.
010800
010900 FD  RTEPARM-FILE.
011000     COPY RTEPRM01.
011100
011200 FD  WXSUM-FILE.
011300     COPY WXSUM01.
011400
011500 FD  PARM-FILE.
011600     COPY PRMREC01.
011700
011800 FD  OPT-FILE.
011900     COPY OPTREC01.
012000
012100 FD  EMI-FILE.
012200     COPY EMIREC01.
012300
012400 FD  REPORT-FILE
012500     RECORD CONTAINS 132 CHARACTERS
012600     DATA RECORD IS RPT-LINE
012700     LINAGE IS 58 LINES WITH FOOTING AT 54.
012800 01  RPT-LINE                      PIC X(132).
012900
013000******************************************************************
013100 WORKING-STORAGE SECTION.
013200
013300 1   FILE-WORKING-MANAGER.
013400     05  FIN-VESPARM              PIC X VALUE SPACE.
013500         88  VESPARM-EOF                 VALUE HIGH-VALUE.
013600     05  FIN-RTEPARM              PIC X VALUE SPACE.
013700         88  RTEPARM-EOF                 VALUE HIGH-VALUE.
013800     05  FIN-WXSUM                PIC X VALUE SPACE.
013900         88  WXSUM-EOF                   VALUE HIGH-VALUE.
014000     05  FIN-PARM                 PIC X VALUE SPACE.
014100         88  PARM-EOF                    VALUE HIGH-VALUE.
014200     05  FS-VESPARM               PIC XX VALUE '00'.
014300     05  FS-RTEPARM               PIC XX VALUE '00'.
014400     05  FS-WXSUM                 PIC XX VALUE '00'.
014500     05  FS-PARM                  PIC XX VALUE '00'.
014600     05  FS-OPT                   PIC XX VALUE '00'.
014700     05  FS-EMI                   PIC XX VALUE '00'.
014800     05  FS-RPT                   PIC XX VALUE '00'.
014900
015000*===============================================================*
015100*    VESSEL TABLE - ASCENDING VESSEL-ID ORDER, LOADED FROM       *
015200*    VESPARM.  ONLY THE FIELDS THE OPTIMISATION NEEDS ARE        *
015300*    CARRIED - NOT THE WHOLE MASTER RECORD.                      *
015400*===============================================================*
015500 1   VESSEL-TABLE-MANAGER.
015600     05  WT-VESSEL-COUNT          PIC 9(05) COMP.
015700     05  VESSEL-TABLE OCCURS 500 TIMES
015800             INDEXED BY WT-VES-NDX.
015900         10  WT-VESSEL-ID         PIC X(08).
016000         10  WT-VESSEL-NAME       PIC X(30).
016100         10  WT-VESSEL-TYPE       PIC X(15).
016200         10  WT-DEADWEIGHT        PIC 9(06).
016300         10  WT-MAX-SPEED         PIC 9(02)V9(01).
016400         10  WT-DESIGN-SPEED      PIC 9(02)V9(01).
016500         10  WT-DESIGN-CONS       PIC 9(03)V9(01).
016600         10  WT-SFC               PIC 9(03).
016700         10  WT-LOAD-LO           PIC 9(02).
016800         10  WT-LOAD-HI           PIC 9(02).
016900         10  WT-SPEED-LO          PIC 9(02)V9(02).
017000         10  WT-SPEED-HI          PIC 9(02)V9(02).
017100
017200*===============================================================*
017300*    ROUTE TABLE - ASCENDING ROUTE-ID ORDER, LOADED FROM         *
017400*    RTEPARM.                                                    *
017500*===============================================================*
017600 1   ROUTE-TABLE-MANAGER.
017700     05  WT-ROUTE-COUNT           PIC 9(05) COMP.
017800     05  ROUTE-TABLE OCCURS 200 TIMES
017900             INDEXED BY WT-RTE-NDX.
018000         10  WT-ROUTE-ID          PIC X(08).
018100         10  WT-ROUTE-NAME        PIC X(30).
018200         10  WT-DISTANCE          PIC 9(05).
018300         10  WT-WAYPOINT-COUNT    PIC 9(02).
018400         10  WT-AVG-LEG-DIST      PIC 9(05)V9(02).
018500
018600*===============================================================*
018700*    WEATHER TABLE - ONE ENTRY PER ROUTE THAT HAD OBSERVATIONS,  *
018800*    LOADED FROM WXSUM.  A ROUTE ABSENT FROM THIS TABLE HAS NO   *
018900*    WEATHER DATA ON FILE.                                       *
019000*===============================================================*
019100 1   WEATHER-TABLE-MANAGER.
019200     05  WT-WX-COUNT              PIC 9(05) COMP.
019300     05  WX-TABLE OCCURS 200 TIMES
019400             INDEXED BY WT-WX-NDX.
019500         10  WT-WX-ROUTE-ID       PIC X(08).
019600         10  WT-WX-AVG-WIND       PIC 9(02)V9(02).
019700         10  WT-WX-AVG-CURRENT    PIC 9(02)V9(02).
019800         10  WT-WX-AVG-WAVE       PIC 9(02)V9(02).
019900         10  WT-WX-WIND-REDUC     PIC 9(02)V9(02).
020000         10  WT-WX-WAVE-REDUC     PIC 9(02)V9(02).
020100         10  WT-WX-SPEED-REDUC    PIC 9(02)V9(02).
020200         10  WT-WX-FUEL-INCR      PIC 9(02)V9(02).
020300         10  WT-WX-HR-COUNT       PIC 9(01).
020400         10  WT-WX-HIGH-RISK OCCURS 5 TIMES.
020500             15  WT-WX-HR-LAT     PIC S9(02)V9(04).
020600             15  WT-WX-HR-LON     PIC S9(03)V9(04).
020700             15  WT-WX-HR-WAVE    PIC 9(01)V9(01).
020800             15  WT-WX-HR-TSTAMP  PIC X(19).
020900
021000*===============================================================*
021100*    SPEED PROFILE - REBUILT EVERY PARM RECORD.  EACH ENTRY IS   *
021200*    ONE 0.5-KNOT STEP FROM PRM-MIN-SPEED TO PRM-MAX-SPEED.      *
021300*===============================================================*
021400 1   SPEED-PROFILE-MANAGER.
021500     05  SP-STEP-COUNT            PIC 9(03) COMP.
021600     05  SP-MIN-COST-NDX          PIC 9(03) COMP.
021700     05  SP-MIN-ECON-NDX          PIC 9(03) COMP.
021800     05  SPEED-PROFILE-ENTRY OCCURS 100 TIMES
021900             INDEXED BY SP-NDX.
022000         10  SP-SPEED             PIC 9(02)V9(02).
022100         10  SP-TRANSIT-TIME      PIC 9(03)V9(02).
022200         10  SP-DAILY-FUEL        PIC 9(03)V9(03).
022300         10  SP-TOTAL-FUEL        PIC 9(05)V9(03).
022400         10  SP-CO2               PIC 9(06)V9(03).
022500         10  SP-SOX               PIC 9(06)V9(03).
022600         10  SP-NOX               PIC 9(06)V9(03).
022700         10  SP-FUEL-COST         PIC 9(08)V9(02).
022800         10  SP-TIME-COST         PIC 9(08)V9(02).
022900         10  SP-TOTAL-COST        PIC 9(09)V9(02).
023000         10  SP-INV-COST          PIC 9(08)V9(02).
023100         10  SP-CARBON-COST       PIC 9(08)V9(02).
023200         10  SP-MAINT-SAVE        PIC 9(08)V9(02).
023300         10  SP-MARKET-IMPACT     PIC S9(08)V9(02).
023400         10  SP-ECON-COST         PIC S9(09)V9(02).
023500
023600*===============================================================*
023700*    CURRENT-ANALYSIS WORKING AREA - THE VESSEL AND ROUTE        *
023800*    ENTRIES FOUND FOR THE PARM RECORD NOW BEING PROCESSED.      *
023900*===============================================================*
024000 1   CURRENT-ANALYSIS-MANAGER.
024100     05  WA-VESSEL-NAME           PIC X(30).
024200     05  WA-VESSEL-TYPE           PIC X(15).
024300     05  WA-DEADWEIGHT            PIC 9(06).
024400     05  WA-DEADWEIGHT-R REDEFINES WA-DEADWEIGHT.
024500         10  WA-DWT-THOUSANDS     PIC 9(03).
024600         10  WA-DWT-UNITS         PIC 9(03).
024700     05  WA-MAX-SPEED             PIC 9(02)V9(01).
024800     05  WA-DESIGN-SPEED          PIC 9(02)V9(01).
024900     05  WA-DESIGN-CONS           PIC 9(03)V9(01).
025000     05  WA-ROUTE-NAME            PIC X(30).
025100     05  WA-DISTANCE              PIC 9(05).
025200     05  WA-SKIP-SW               PIC X VALUE 'N'.
025300         88  WA-SKIP-THIS-PARM        VALUE 'Y'.
025400         88  WA-PROCESS-THIS-PARM     VALUE 'N'.
025500     05  WA-WX-FOUND-SW           PIC X VALUE 'N'.
025600         88  WA-WX-FOUND              VALUE 'Y'.
025700         88  WA-WX-NOT-FOUND          VALUE 'N'.
025800     05  WA-WX-NDX                PIC 9(05) COMP.
025900
026000*===============================================================*
026100*    DESIGN-SPEED COMPARISON WORKING AREA                       *
026200*===============================================================*
026300 1   DESIGN-COMPARE-MANAGER.
026400     05  WD-TRANSIT-TIME          PIC 9(03)V9(02).
026500     05  WD-DAILY-FUEL            PIC 9(03)V9(03).
026600     05  WD-TOTAL-FUEL            PIC 9(05)V9(03).
026700     05  WD-CO2                   PIC 9(06)V9(03).
026800     05  WD-FUEL-COST             PIC 9(08)V9(02).
026900     05  WD-TIME-COST             PIC 9(08)V9(02).
027000     05  WD-TOTAL-COST            PIC 9(09)V9(02).
027100
027200*===============================================================*
027300*    MARKET-IMPACT FACTOR, KEYED OFF PRM-MARKET-IMPACT           *
027400*===============================================================*
027500 1   MARKET-IMPACT-MANAGER.
027600     05  WM-FACTOR-PCT            PIC S9(02)V9(01).
027700
027800*===============================================================*
027900*    VOYAGE EMISSIONS (EMIS-CALC) WORKING AREA                  *
028000*===============================================================*
028100 1   VOYAGE-EMIS-MANAGER.
028200     05  WE-FACTOR-CO2            PIC 9V9(03).
028300     05  WE-FACTOR-SOX            PIC 9V9(03).
028400     05  WE-FACTOR-NOX            PIC 9V9(03).
028500     05  WE-FACTOR-PM             PIC 9V9(04).
028600     05  WE-TRANSIT-TIME          PIC 9(03)V9(02).
028700     05  WE-DAILY-FUEL            PIC 9(03)V9(03).
028800     05  WE-TOTAL-FUEL            PIC 9(05)V9(03).
028900
029000*===============================================================*
029100*    CII-CALC WORKING AREA - A SHARED PARAGRAPH, CALLED ONCE     *
029200*    FOR THE VOYAGE EMISSIONS BLOCK AND TWICE MORE (CURRENT/     *
029300*    PROPOSED) BY COMPLIANCE-FORECAST.  INPUTS ARE SET BY THE    *
029400*    CALLER BEFORE THE PERFORM, OUTPUTS ARE READ AFTER.          *
029500*    TRANSPORT WORK IS ALWAYS DEADWEIGHT TIMES THE VESSEL'S       *
029600*    ANNUAL DISTANCE (PRM-ANNUAL-DIST), NEVER THE ONE-WAY ROUTE   *
029700*    DISTANCE - CII-IN-ANNUAL-DIST CARRIES THAT FIGURE IN.        *
029800*===============================================================*
029900 1   CII-CALC-MANAGER.
030000     05  CII-IN-ANNUAL-FUEL       PIC 9(05)V9(01).
030100     05  CII-IN-ANNUAL-DIST       PIC 9(06)V9(01).
030200     05  CII-IN-UTILIZATION       PIC V9(02).
030300     05  CII-TRANSPORT-WORK       PIC 9(15) COMP.
030400     05  CII-TRANSPORT-WORK-R REDEFINES CII-TRANSPORT-WORK.
030500         10  FILLER               PIC 9(09) COMP.
030600         10  CII-TW-LOW-ORDER     PIC 9(06) COMP.
030700     05  CII-REF-AER              PIC 9(02)V9(01).
030800     05  CII-OUT-CO2              PIC 9(06)V9(03).
030900     05  CII-OUT-AER              PIC 9(03)V9(03).
031000     05  CII-OUT-RATIO            PIC 9(01)V9(03).
031100     05  CII-OUT-RATING           PIC X(01).
031200
031300*===============================================================*
031400*    COMPLIANCE FORECAST (COMPLY-FCST) WORKING AREA             *
031500*===============================================================*
031600 1   COMPLY-FCST-MANAGER.
031700     05  WF-CUR-ANNUAL-TIME       PIC 9(04)V9(02).
031800     05  WF-CUR-ANNUAL-FUEL       PIC 9(05)V9(01).
031900     05  WF-CUR-CO2               PIC 9(06)V9(03).
032000     05  WF-CUR-RATING            PIC X(01).
032100     05  WF-PROP-ANNUAL-TIME      PIC 9(04)V9(02).
032200     05  WF-PROP-ANNUAL-FUEL      PIC 9(05)V9(01).
032300     05  WF-PROP-CO2              PIC 9(06)V9(03).
032400     05  WF-PROP-RATING           PIC X(01).
032500
032600*===============================================================*
032700*    BINARY SEARCH WORKING AREA - SHARED BY THE VESSEL AND       *
032800*    ROUTE LOOKUPS, ONE SEARCH AT A TIME.                        *
032900*===============================================================*
033000 1   BINARY-SEARCH-MANAGER.
033100     05  BS-LOW                   PIC 9(05) COMP.
033200     05  BS-HIGH                  PIC 9(05) COMP.
033300     05  BS-MID                   PIC 9(05) COMP.
033400     05  BS-FOUND-SW              PIC X VALUE 'N'.
033500         88  BS-FOUND                 VALUE 'Y'.
033600         88  BS-NOT-FOUND             VALUE 'N'.
033700     05  BS-RESULT-NDX            PIC 9(05) COMP.
033800
033900*===============================================================*
034000*    CONTROL TOTALS, ACCUMULATED ACROSS THE WHOLE RUN            *
034100*===============================================================*
034200 1   CONTROL-TOTAL-MANAGER.
034300     05  CT-ANALYSIS-COUNT        PIC 9(07) COMP.
034400     05  CT-FUEL-SAVE-TOTAL       PIC S9(07)V9(03).
034500     05  CT-COST-SAVE-TOTAL       PIC S9(11)V9(02).
034600     05  CT-CO2-REDUC-TOTAL       PIC S9(08)V9(03).
034700
034800*===============================================================*
034900*    REPORT WORKING AREA                                        *
035000*===============================================================*
035100 1   REPORT-WORKING-MANAGER.
035200     05  RPT-PAGE-NO              PIC 9(04) COMP VALUE 0.
035300     05  RPT-RUN-DATE             PIC 9(06).
035400     05  RPT-RUN-DATE-R REDEFINES RPT-RUN-DATE.
035500         10  RPT-RUN-YY           PIC 9(02).
035600         10  RPT-RUN-MM           PIC 9(02).
035700         10  RPT-RUN-DD           PIC 9(02).
035800     05  RPT-FIRST-PAGE-SW        PIC X VALUE 'Y'.
035900         88  RPT-FIRST-PAGE           VALUE 'Y'.
036000     05  RPT-HR-PRINT-NDX         PIC 9(01) COMP.
036100
036200 01  RPT-TITLE-LINE.
036300     05  FILLER PIC X(40)
036400         VALUE 'OCEANIC CARRIERS LTD - VOYAGE ANALYSIS '.
036500     05  FILLER PIC X(10) VALUE SPACES.
036600     05  FILLER PIC X(05) VALUE 'DATE '.
036700     05  RTL-RUN-DATE PIC 99/99/99.
036800     05  FILLER PIC X(10) VALUE SPACES.
036900     05  FILLER PIC X(05) VALUE 'PAGE '.
037000     05  RTL-PAGE-NO PIC ZZZ9.
037100     05  FILLER PIC X(50) VALUE SPACES.
037200
037300 01  RPT-VESSEL-BLOCK-LINE.
037400     05  FILLER PIC X(08) VALUE 'VESSEL: '.
037500     05  RVB-VESSEL-ID PIC X(08).
037600     05  FILLER PIC X(02) VALUE SPACES.
037700     05  RVB-VESSEL-NAME PIC X(30).
037800     05  FILLER PIC X(04) VALUE SPACES.
037900     05  FILLER PIC X(07) VALUE 'ROUTE: '.
038000     05  RVB-ROUTE-ID PIC X(08).
038100     05  FILLER PIC X(02) VALUE SPACES.
038200     05  RVB-ROUTE-NAME PIC X(30).
038300     05  FILLER PIC X(33) VALUE SPACES.
038400
038500 01  RPT-SPEED-HEADING-LINE.
038600     05  FILLER PIC X(06) VALUE ' SPEED'.
038700     05  FILLER PIC X(03) VALUE SPACES.
038800     05  FILLER PIC X(07) VALUE 'TRANSIT'.
038900     05  FILLER PIC X(03) VALUE SPACES.
039000     05  FILLER PIC X(11) VALUE 'DAILY FUEL '.
039100     05  FILLER PIC X(02) VALUE SPACES.
039200     05  FILLER PIC X(11) VALUE 'TOTAL FUEL '.
039300     05  FILLER PIC X(02) VALUE SPACES.
039400     05  FILLER PIC X(11) VALUE 'FUEL COST  '.
039500     05  FILLER PIC X(02) VALUE SPACES.
039600     05  FILLER PIC X(11) VALUE 'TIME COST  '.
039700     05  FILLER PIC X(02) VALUE SPACES.
039800     05  FILLER PIC X(13) VALUE 'TOTAL COST   '.
039900     05  FILLER PIC X(02) VALUE SPACES.
040000     05  FILLER PIC X(13) VALUE 'ECON COST    '.
040100     05  FILLER PIC X(33) VALUE SPACES.
040200
040300 01  RPT-SPEED-DETAIL-LINE.
040400     05  FILLER PIC X(01) VALUE SPACE.
040500     05  RSD-SPEED PIC Z9.99.
040600     05  FILLER PIC X(03) VALUE SPACES.
040700     05  RSD-TRANSIT PIC ZZ9.99.
040800     05  FILLER PIC X(04) VALUE SPACES.
040900     05  RSD-DAILY-FUEL PIC ZZ9.999.
041000     05  FILLER PIC X(05) VALUE SPACES.
041100     05  RSD-TOTAL-FUEL PIC ZZZZ9.999.
041200     05  FILLER PIC X(03) VALUE SPACES.
041300     05  RSD-FUEL-COST PIC ZZZ,ZZ9.99.
041400     05  FILLER PIC X(03) VALUE SPACES.
041500     05  RSD-TIME-COST PIC ZZZ,ZZ9.99.
041600     05  FILLER PIC X(03) VALUE SPACES.
041700     05  RSD-TOTAL-COST PIC ZZZ,ZZZ,ZZ9.99.
041800     05  FILLER PIC X(03) VALUE SPACES.
041900     05  RSD-ECON-COST PIC ZZZ,ZZZ,ZZ9.99-.
042000     05  FILLER PIC X(33) VALUE SPACES.
042100
042200 01  RPT-COST-OPT-LINE.
042300     05  FILLER PIC X(22) VALUE 'COST-OPTIMAL SPEED....'.
042400     05  ROL-SPEED PIC ZZ9.99.
042500     05  FILLER PIC X(07) VALUE ' KNOTS '.
042600     05  FILLER PIC X(12) VALUE 'TOTAL COST '.
042700     05  ROL-TOTAL-COST PIC ZZZ,ZZZ,ZZ9.99.
042800     05  FILLER PIC X(72) VALUE SPACES.
042900
043000 01  RPT-ECON-OPT-LINE.
043100     05  FILLER PIC X(22) VALUE 'ECONOMIC-OPTIMAL SPEED'.
043200     05  REL-SPEED PIC ZZ9.99.
043300     05  FILLER PIC X(07) VALUE ' KNOTS '.
043400     05  FILLER PIC X(12) VALUE 'ECON COST  '.
043500     05  REL-ECON-COST PIC ZZZ,ZZZ,ZZ9.99-.
043600     05  FILLER PIC X(71) VALUE SPACES.
043700
043800 01  RPT-SAVINGS-LINE.
043900     05  FILLER PIC X(30) VALUE 'SAVINGS VS DESIGN SPEED -- '.
044000     05  FILLER PIC X(06) VALUE 'FUEL '.
044100     05  RSL-FUEL-SAVE PIC ZZ,ZZ9.999-.
044200     05  FILLER PIC X(02) VALUE SPACES.
044300     05  FILLER PIC X(06) VALUE 'COST '.
044400     05  RSL-COST-SAVE PIC ZZZ,ZZZ,ZZ9.99-.
044500     05  FILLER PIC X(02) VALUE SPACES.
044600     05  FILLER PIC X(05) VALUE 'CO2 '.
044700     05  RSL-CO2-REDUC PIC ZZ,ZZ9.999-.
044800     05  FILLER PIC X(43) VALUE SPACES.
044900
045000 01  RPT-EMISSIONS-LINE.
045100     05  FILLER PIC X(20) VALUE 'VOYAGE EMISSIONS -- '.
045200     05  FILLER PIC X(05) VALUE 'CO2 '.
045300     05  REM-CO2 PIC ZZZ,ZZ9.999.
045400     05  FILLER PIC X(02) VALUE SPACES.
045500     05  FILLER PIC X(05) VALUE 'SOX '.
045600     05  REM-SOX PIC ZZZ,ZZ9.999.
045700     05  FILLER PIC X(02) VALUE SPACES.
045800     05  FILLER PIC X(05) VALUE 'NOX '.
045900     05  REM-NOX PIC ZZZ,ZZ9.999.
046000     05  FILLER PIC X(02) VALUE SPACES.
046100     05  FILLER PIC X(04) VALUE 'PM '.
046200     05  REM-PM PIC ZZZ,ZZ9.999.
046300     05  FILLER PIC X(43) VALUE SPACES.
046400
046500 01  RPT-EMISSIONS-COST-LINE.
046600     05  FILLER PIC X(28)
046700         VALUE 'FUEL COST / CARBON COST -- '.
046800     05  REM2-FUEL-COST PIC ZZZ,ZZ9.99.
046900     05  FILLER PIC X(03) VALUE ' / '.
047000     05  REM2-CARBON-COST PIC ZZZ,ZZ9.99.
047100     05  FILLER PIC X(81) VALUE SPACES.
047200
047300 01  RPT-CII-LINE.
047400     05  FILLER PIC X(20) VALUE 'CII RATING -- AER  '.
047500     05  RCL-AER PIC ZZ9.999.
047600     05  FILLER PIC X(08) VALUE ' RATIO '.
047700     05  RCL-RATIO PIC 9.999.
047800     05  FILLER PIC X(09) VALUE ' RATING '.
047900     05  RCL-RATING PIC X.
048000     05  FILLER PIC X(82) VALUE SPACES.
048100
048200 01  RPT-COMPLIANCE-LINE.
048300     05  FILLER PIC X(30)
048400         VALUE 'COMPLIANCE FORECAST - CURRENT:'.
048500     05  FILLER PIC X(02) VALUE SPACES.
048600     05  RCP-CUR-RATING PIC X.
048700     05  FILLER PIC X(12) VALUE ' PROPOSED: '.
048800     05  RCP-PROP-RATING PIC X.
048900     05  FILLER PIC X(86) VALUE SPACES.
049000
049100 01  RPT-COMPLIANCE-SAVE-LINE.
049200     05  FILLER PIC X(25) VALUE 'ANNUAL SAVINGS -- FUEL  '.
049300     05  RCS-FUEL-SAVE PIC ZZ,ZZ9.999-.
049400     05  FILLER PIC X(02) VALUE SPACES.
049500     05  FILLER PIC X(05) VALUE 'CO2 '.
049600     05  RCS-CO2-SAVE PIC ZZ,ZZ9.999-.
049700     05  FILLER PIC X(02) VALUE SPACES.
049800     05  FILLER PIC X(05) VALUE 'PCT '.
049900     05  RCS-PCT-REDUC PIC ZZ9.99-.
050000     05  FILLER PIC X(61) VALUE SPACES.
050100
050200 01  RPT-WEATHER-LINE.
050300     05  FILLER PIC X(22) VALUE 'WEATHER IMPACT -- WIND'.
050400     05  RWL-AVG-WIND PIC Z9.99.
050500     05  FILLER PIC X(09) VALUE ' CURRENT '.
050600     05  RWL-AVG-CURRENT PIC Z9.99.
050700     05  FILLER PIC X(06) VALUE ' WAVE '.
050800     05  RWL-AVG-WAVE PIC Z9.99.
050900     05  FILLER PIC X(80) VALUE SPACES.
051000
051100 01  RPT-WEATHER-PCT-LINE.
051200     05  FILLER PIC X(22) VALUE 'SPEED REDUCTION PCT  '.
051300     05  RWP-SPEED-REDUC PIC Z9.99.
051400     05  FILLER PIC X(22) VALUE ' FUEL INCREASE PCT   '.
051500     05  RWP-FUEL-INCR PIC Z9.99.
051600     05  FILLER PIC X(78) VALUE SPACES.
051700
051800 01  RPT-WEATHER-NODATA-LINE.
051900     05  FILLER PIC X(57) VALUE
052000         'WEATHER IMPACT -- NO OBSERVATIONS ON FILE FOR ROUTE'.
052100     05  FILLER PIC X(75) VALUE SPACES.
052200
052300 01  RPT-HIGH-RISK-LINE.
052400     05  FILLER PIC X(20) VALUE '  HIGH-RISK OBS -- '.
052500     05  RHR-LAT PIC -9(02).9(04).
052600     05  FILLER PIC X(05) VALUE ' LON '.
052700     05  RHR-LON PIC -9(03).9(04).
052800     05  FILLER PIC X(06) VALUE ' WAVE '.
052900     05  RHR-WAVE PIC 9.9.
053000     05  FILLER PIC X(03) VALUE SPACES.
053100     05  RHR-TIMESTAMP PIC X(19).
053200     05  FILLER PIC X(59) VALUE SPACES.
053300
053400 01  RPT-TOTALS-LINE-1.
053500     05  FILLER PIC X(30)
053600         VALUE 'CONTROL TOTALS -- ANALYSES  '.
053700     05  RTC-COUNT PIC ZZZ,ZZ9.
053800     05  FILLER PIC X(93) VALUE SPACES.
053900
054000 01  RPT-TOTALS-LINE-2.
054100     05  FILLER PIC X(20) VALUE 'TOTAL FUEL SAVINGS '.
054200     05  RTC-FUEL-SAVE PIC ZZZ,ZZ9.999-.
054300     05  FILLER PIC X(99) VALUE SPACES.
054400
054500 01  RPT-TOTALS-LINE-3.
054600     05  FILLER PIC X(20) VALUE 'TOTAL COST SAVINGS '.
054700     05  RTC-COST-SAVE PIC ZZZ,ZZZ,ZZ9.99-.
054800     05  FILLER PIC X(97) VALUE SPACES.
054900
055000 01  RPT-TOTALS-LINE-4.
055100     05  FILLER PIC X(20) VALUE 'TOTAL CO2 REDUCTION'.
055200     05  RTC-CO2-REDUC PIC ZZZ,ZZ9.999-.
055300     05  FILLER PIC X(99) VALUE SPACES.
055400
055500******************************************************************
055600 PROCEDURE DIVISION.
055700 MAIN-PROCEDURE.
055800
055900     OPEN INPUT VESPARM-FILE RTEPARM-FILE WXSUM-FILE PARM-FILE
056000     OPEN OUTPUT OPT-FILE EMI-FILE REPORT-FILE
056100
056200     ACCEPT RPT-RUN-DATE FROM DATE
056300
056400     PERFORM LOAD-VESSEL-TABLE THRU LOAD-VESSEL-TABLE-EXIT
056500     PERFORM LOAD-ROUTE-TABLE THRU LOAD-ROUTE-TABLE-EXIT
056600     PERFORM LOAD-WEATHER-TABLE THRU LOAD-WEATHER-TABLE-EXIT
056700
056800     PERFORM PROCESS-PARM-FILE THRU PROCESS-PARM-FILE-EXIT
056900         UNTIL PARM-EOF
057000
057100     PERFORM PRINT-CONTROL-TOTALS
057200         THRU PRINT-CONTROL-TOTALS-EXIT
057300
057400     IF TRACE-RUN-SW
057500         DISPLAY 'FS-4410 3-VOYAGE-OPTIM ANALYSES DONE '
057600                 CT-ANALYSIS-COUNT
057700     END-IF
057800
057900     CLOSE VESPARM-FILE RTEPARM-FILE WXSUM-FILE PARM-FILE
058000           OPT-FILE EMI-FILE REPORT-FILE
058100
058200     PERFORM FIN-PGM
058300     .
058400
058500*===============================================================*
058600*    LOAD-VESSEL-TABLE / LOAD-ROUTE-TABLE / LOAD-WEATHER-TABLE   *
058700*===============================================================*
058800 LOAD-VESSEL-TABLE.
058900
059000     PERFORM LOAD-VESSEL-STEP THRU LOAD-VESSEL-STEP-EXIT
059100         UNTIL VESPARM-EOF
059200
059300     .
059400 LOAD-VESSEL-TABLE-EXIT.
059500     EXIT.
059600
059700 LOAD-VESSEL-STEP.
059800
059900     READ VESPARM-FILE
060000         AT END
060100             SET VESPARM-EOF TO TRUE
060200         NOT AT END
060300             ADD 1 TO WT-VESSEL-COUNT
060400             MOVE VPM-VESSEL-ID
060500                 TO WT-VESSEL-ID (WT-VESSEL-COUNT)
060600             MOVE VPM-VESSEL-NAME
060700                 TO WT-VESSEL-NAME (WT-VESSEL-COUNT)
060800             MOVE VPM-VESSEL-TYPE
060900                 TO WT-VESSEL-TYPE (WT-VESSEL-COUNT)
061000             MOVE VPM-DEADWEIGHT
061100                 TO WT-DEADWEIGHT (WT-VESSEL-COUNT)
061200             MOVE VPM-MAX-SPEED
061300                 TO WT-MAX-SPEED (WT-VESSEL-COUNT)
061400             MOVE VPM-DESIGN-SPEED
061500                 TO WT-DESIGN-SPEED (WT-VESSEL-COUNT)
061600             MOVE VPM-DESIGN-CONS
061700                 TO WT-DESIGN-CONS (WT-VESSEL-COUNT)
061800             MOVE VPM-SFC
061900                 TO WT-SFC (WT-VESSEL-COUNT)
062000             MOVE VPM-LOAD-LO
062100                 TO WT-LOAD-LO (WT-VESSEL-COUNT)
062200             MOVE VPM-LOAD-HI
062300                 TO WT-LOAD-HI (WT-VESSEL-COUNT)
062400             MOVE VPM-SPEED-LO
062500                 TO WT-SPEED-LO (WT-VESSEL-COUNT)
062600             MOVE VPM-SPEED-HI
062700                 TO WT-SPEED-HI (WT-VESSEL-COUNT)
062800     END-READ
062900     .
063000 LOAD-VESSEL-STEP-EXIT.
063100     EXIT.
063200
063300 LOAD-ROUTE-TABLE.
063400
063500     PERFORM LOAD-ROUTE-STEP THRU LOAD-ROUTE-STEP-EXIT
063600         UNTIL RTEPARM-EOF
063700
063800     .
063900 LOAD-ROUTE-TABLE-EXIT.
064000     EXIT.
064100
064200 LOAD-ROUTE-STEP.
064300
064400     READ RTEPARM-FILE
064500         AT END
064600             SET RTEPARM-EOF TO TRUE
064700         NOT AT END
064800             ADD 1 TO WT-ROUTE-COUNT
064900             MOVE RPM-ROUTE-ID
065000                 TO WT-ROUTE-ID (WT-ROUTE-COUNT)
065100             MOVE RPM-ROUTE-NAME
065200                 TO WT-ROUTE-NAME (WT-ROUTE-COUNT)
065300             MOVE RPM-DISTANCE
065400                 TO WT-DISTANCE (WT-ROUTE-COUNT)
065500             MOVE RPM-WAYPOINT-COUNT
065600                 TO WT-WAYPOINT-COUNT (WT-ROUTE-COUNT)
065700             MOVE RPM-AVG-LEG-DIST
065800                 TO WT-AVG-LEG-DIST (WT-ROUTE-COUNT)
065900     END-READ
066000     .
066100 LOAD-ROUTE-STEP-EXIT.
066200     EXIT.
066300
066400 LOAD-WEATHER-TABLE.
066500
066600     PERFORM LOAD-WEATHER-STEP THRU LOAD-WEATHER-STEP-EXIT
066700         UNTIL WXSUM-EOF
066800
066900     .
067000 LOAD-WEATHER-TABLE-EXIT.
067100     EXIT.
067200
067300 LOAD-WEATHER-STEP.
067400
067500     READ WXSUM-FILE
067600         AT END
067700             SET WXSUM-EOF TO TRUE
067800         NOT AT END
067900             ADD 1 TO WT-WX-COUNT
068000             MOVE WXS-ROUTE-ID
068100                 TO WT-WX-ROUTE-ID (WT-WX-COUNT)
068200             MOVE WXS-AVG-WIND
068300                 TO WT-WX-AVG-WIND (WT-WX-COUNT)
068400             MOVE WXS-AVG-CURRENT
068500                 TO WT-WX-AVG-CURRENT (WT-WX-COUNT)
068600             MOVE WXS-AVG-WAVE
068700                 TO WT-WX-AVG-WAVE (WT-WX-COUNT)
068800             MOVE WXS-WIND-REDUC-PCT
068900                 TO WT-WX-WIND-REDUC (WT-WX-COUNT)
069000             MOVE WXS-WAVE-REDUC-PCT
069100                 TO WT-WX-WAVE-REDUC (WT-WX-COUNT)
069200             MOVE WXS-SPEED-REDUC-PCT
069300                 TO WT-WX-SPEED-REDUC (WT-WX-COUNT)
069400             MOVE WXS-FUEL-INCR-PCT
069500                 TO WT-WX-FUEL-INCR (WT-WX-COUNT)
069600             MOVE WXS-HIGH-RISK-COUNT
069700                 TO WT-WX-HR-COUNT (WT-WX-COUNT)
069800             PERFORM COPY-WX-HIGH-RISK
069900                 THRU COPY-WX-HIGH-RISK-EXIT
070000                 VARYING RPT-HR-PRINT-NDX FROM 1 BY 1
070100                 UNTIL RPT-HR-PRINT-NDX >
070200                       WT-WX-HR-COUNT (WT-WX-COUNT)
070300     END-READ
070400     .
070500 LOAD-WEATHER-STEP-EXIT.
070600     EXIT.
070700
070800 COPY-WX-HIGH-RISK.
070900
071000     MOVE WXS-HR-LAT (RPT-HR-PRINT-NDX)
071100         TO WT-WX-HR-LAT (WT-WX-COUNT RPT-HR-PRINT-NDX)
071200     MOVE WXS-HR-LON (RPT-HR-PRINT-NDX)
071300         TO WT-WX-HR-LON (WT-WX-COUNT RPT-HR-PRINT-NDX)
071400     MOVE WXS-HR-WAVE (RPT-HR-PRINT-NDX)
071500         TO WT-WX-HR-WAVE (WT-WX-COUNT RPT-HR-PRINT-NDX)
071600     MOVE WXS-HR-TIMESTAMP (RPT-HR-PRINT-NDX)
071700         TO WT-WX-HR-TSTAMP (WT-WX-COUNT RPT-HR-PRINT-NDX)
071800
071900     .
072000 COPY-WX-HIGH-RISK-EXIT.
072100     EXIT.
072200
072300*===============================================================*
072400*    PROCESS-PARM-FILE - ONE ANALYSIS REQUEST PER TURN           *
072500*===============================================================*
072600 PROCESS-PARM-FILE.
072700
072800     READ PARM-FILE
072900         AT END
073000             SET PARM-EOF TO TRUE
073100         NOT AT END
073200             PERFORM PROCESS-ONE-PARM
073300                 THRU PROCESS-ONE-PARM-EXIT
073400     END-READ
073500     .
073600 PROCESS-PARM-FILE-EXIT.
073700     EXIT.
073800
073900 PROCESS-ONE-PARM.
074000
074100     SET WA-PROCESS-THIS-PARM TO TRUE
074200
074300     PERFORM BINARY-SEARCH-VESSEL THRU BINARY-SEARCH-VESSEL-EXIT
074400     IF BS-NOT-FOUND
074500         DISPLAY 'FS-4410 VESSEL NOT ON FILE - ' PRM-VESSEL-ID
074600         SET WA-SKIP-THIS-PARM TO TRUE
074700         GO TO PROCESS-ONE-PARM-EXIT
074800     END-IF
074900     MOVE WT-VESSEL-NAME (BS-RESULT-NDX)    TO WA-VESSEL-NAME
075000     MOVE WT-VESSEL-TYPE (BS-RESULT-NDX)    TO WA-VESSEL-TYPE
075100     MOVE WT-DEADWEIGHT (BS-RESULT-NDX)     TO WA-DEADWEIGHT
075200     MOVE WT-MAX-SPEED (BS-RESULT-NDX)      TO WA-MAX-SPEED
075300     MOVE WT-DESIGN-SPEED (BS-RESULT-NDX)   TO WA-DESIGN-SPEED
075400     MOVE WT-DESIGN-CONS (BS-RESULT-NDX)    TO WA-DESIGN-CONS
075500     MOVE BS-RESULT-NDX                     TO WT-VES-NDX
075600
075700     PERFORM BINARY-SEARCH-ROUTE THRU BINARY-SEARCH-ROUTE-EXIT
075800     IF BS-NOT-FOUND
075900         DISPLAY 'FS-4410 ROUTE NOT ON FILE -  ' PRM-ROUTE-ID
076000         SET WA-SKIP-THIS-PARM TO TRUE
076100         GO TO PROCESS-ONE-PARM-EXIT
076200     END-IF
076300     MOVE WT-ROUTE-NAME (BS-RESULT-NDX)     TO WA-ROUTE-NAME
076400     MOVE WT-DISTANCE (BS-RESULT-NDX)       TO WA-DISTANCE
076500     MOVE BS-RESULT-NDX                     TO WT-RTE-NDX
076600
076700     IF PRM-MIN-SPEED NOT > ZERO
076800         OR PRM-MAX-SPEED NOT > ZERO
076900         OR PRM-CURRENT-SPEED NOT > ZERO
077000         OR PRM-PROPOSED-SPEED NOT > ZERO
077100         DISPLAY 'FS-4410 SPEED MUST BE GREATER THAN ZERO - '
077200             PRM-VESSEL-ID
077300         SET WA-SKIP-THIS-PARM TO TRUE
077400         GO TO PROCESS-ONE-PARM-EXIT
077500     END-IF
077600
077700     PERFORM FIND-WEATHER-SUMMARY
077800         THRU FIND-WEATHER-SUMMARY-EXIT
077900
078000     PERFORM DESIGN-SPEED-COMPARE
078100         THRU DESIGN-SPEED-COMPARE-EXIT
078200     PERFORM BUILD-SPEED-PROFILE THRU BUILD-SPEED-PROFILE-EXIT
078300     PERFORM BUILD-ECON-PROFILE THRU BUILD-ECON-PROFILE-EXIT
078400     PERFORM WRITE-OPT-RECORD THRU WRITE-OPT-RECORD-EXIT
078500
078600     PERFORM VOYAGE-EMISSIONS THRU VOYAGE-EMISSIONS-EXIT
078700     PERFORM COMPLIANCE-FORECAST
078800         THRU COMPLIANCE-FORECAST-EXIT
078900     PERFORM WRITE-EMI-RECORD THRU WRITE-EMI-RECORD-EXIT
079000
079100     IF RPT-FIRST-PAGE
079200         PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
079300     END-IF
079400     PERFORM PRINT-VESSEL-BLOCK THRU PRINT-VESSEL-BLOCK-EXIT
079500     PERFORM PRINT-SPEED-TABLE THRU PRINT-SPEED-TABLE-EXIT
079600     PERFORM PRINT-OPTIMUM-SUMMARY
079700         THRU PRINT-OPTIMUM-SUMMARY-EXIT
079800     PERFORM PRINT-EMISSIONS-BLOCK
079900         THRU PRINT-EMISSIONS-BLOCK-EXIT
080000     PERFORM PRINT-CII-BLOCK THRU PRINT-CII-BLOCK-EXIT
080100     PERFORM PRINT-COMPLIANCE-BLOCK
080200         THRU PRINT-COMPLIANCE-BLOCK-EXIT
080300     PERFORM WEATHER-IMPACT THRU WEATHER-IMPACT-EXIT
080400     PERFORM PRINT-WEATHER-BLOCK THRU PRINT-WEATHER-BLOCK-EXIT
080500
080600     ADD 1 TO CT-ANALYSIS-COUNT
080700
080800     .
080900 PROCESS-ONE-PARM-EXIT.
081000     EXIT.
081100
081200*===============================================================*
081300*    BINARY-SEARCH-VESSEL / BINARY-SEARCH-ROUTE                 *
081400*    Ascending-key binary search over the in-storage tables.    *
081500*    The compiler on this shop's box has never carried the      *
081600*    SEARCH ALL verb, so the halving walk is written out by     *
081700*    hand - same technique, PERFORM paragraphs instead.         *
081800*===============================================================*
081900 BINARY-SEARCH-VESSEL.
082000
082100     MOVE 1 TO BS-LOW
082200     MOVE WT-VESSEL-COUNT TO BS-HIGH
082300     SET BS-NOT-FOUND TO TRUE
082400
082500     PERFORM BINARY-SEARCH-VESSEL-STEP
082600         THRU BINARY-SEARCH-VESSEL-STEP-EXIT
082700         UNTIL BS-LOW > BS-HIGH OR BS-FOUND
082800
082900     .
083000 BINARY-SEARCH-VESSEL-EXIT.
083100     EXIT.
083200
083300 BINARY-SEARCH-VESSEL-STEP.
083400
083500     COMPUTE BS-MID = (BS-LOW + BS-HIGH) / 2
083600     EVALUATE TRUE
083700         WHEN WT-VESSEL-ID (BS-MID) = PRM-VESSEL-ID
083800             MOVE BS-MID TO BS-RESULT-NDX
083900             SET BS-FOUND TO TRUE
084000         WHEN WT-VESSEL-ID (BS-MID) < PRM-VESSEL-ID
084100             COMPUTE BS-LOW = BS-MID + 1
084200         WHEN OTHER
084300             COMPUTE BS-HIGH = BS-MID - 1
084400     END-EVALUATE
084500
084600     .
084700 BINARY-SEARCH-VESSEL-STEP-EXIT.
084800     EXIT.
084900
085000 BINARY-SEARCH-ROUTE.
085100
085200     MOVE 1 TO BS-LOW
085300     MOVE WT-ROUTE-COUNT TO BS-HIGH
085400     SET BS-NOT-FOUND TO TRUE
085500
085600     PERFORM BINARY-SEARCH-ROUTE-STEP
085700         THRU BINARY-SEARCH-ROUTE-STEP-EXIT
085800         UNTIL BS-LOW > BS-HIGH OR BS-FOUND
085900
086000     .
086100 BINARY-SEARCH-ROUTE-EXIT.
086200     EXIT.
086300
086400 BINARY-SEARCH-ROUTE-STEP.
086500
086600     COMPUTE BS-MID = (BS-LOW + BS-HIGH) / 2
086700     EVALUATE TRUE
086800         WHEN WT-ROUTE-ID (BS-MID) = PRM-ROUTE-ID
086900             MOVE BS-MID TO BS-RESULT-NDX
087000             SET BS-FOUND TO TRUE
087100         WHEN WT-ROUTE-ID (BS-MID) < PRM-ROUTE-ID
087200             COMPUTE BS-LOW = BS-MID + 1
087300         WHEN OTHER
087400             COMPUTE BS-HIGH = BS-MID - 1
087500     END-EVALUATE
087600
087700     .
087800 BINARY-SEARCH-ROUTE-STEP-EXIT.
087900     EXIT.
088000
088100*===============================================================*
088200*    FIND-WEATHER-SUMMARY - SMALL TABLE, LINEAR WALK IS FINE,    *
088300*    SAME IDIOM AS THE 2-WEATHER-ACCUM BUILD.                    *
088400*===============================================================*
088500 FIND-WEATHER-SUMMARY.
088600
088700     SET WA-WX-NOT-FOUND TO TRUE
088800     MOVE 1 TO WA-WX-NDX
088900
089000     PERFORM FIND-WEATHER-STEP THRU FIND-WEATHER-STEP-EXIT
089100         UNTIL WA-WX-NDX > WT-WX-COUNT OR WA-WX-FOUND
089200
089300     .
089400 FIND-WEATHER-SUMMARY-EXIT.
089500     EXIT.
089600
089700 FIND-WEATHER-STEP.
089800
089900     IF WT-WX-ROUTE-ID (WA-WX-NDX) = PRM-ROUTE-ID
090000         SET WA-WX-FOUND TO TRUE
090100     ELSE
090200         ADD 1 TO WA-WX-NDX
090300     END-IF
090400
090500     .
090600 FIND-WEATHER-STEP-EXIT.
090700     EXIT.
090800
090900*===============================================================*
091000*    DESIGN-SPEED-COMPARE                                       *
091100*    Same quantities as a profile step, computed once at the    *
091200*    vessel's own design speed.                                 *
091300*===============================================================*
091400 DESIGN-SPEED-COMPARE.
091500
091600     COMPUTE WD-TRANSIT-TIME ROUNDED =
091700             WA-DISTANCE / (WA-DESIGN-SPEED * 24)
091800     MOVE WA-DESIGN-CONS TO WD-DAILY-FUEL
091900     COMPUTE WD-TOTAL-FUEL ROUNDED =
092000             WD-DAILY-FUEL * WD-TRANSIT-TIME
092100     COMPUTE WD-CO2 ROUNDED = WD-TOTAL-FUEL * 3.114
092200     COMPUTE WD-FUEL-COST ROUNDED =
092300             WD-TOTAL-FUEL * PRM-FUEL-PRICE
092400     COMPUTE WD-TIME-COST ROUNDED =
092500             WD-TRANSIT-TIME * PRM-DAY-COST
092600     COMPUTE WD-TOTAL-COST ROUNDED = WD-FUEL-COST + WD-TIME-COST
092700
092800     .
092900 DESIGN-SPEED-COMPARE-EXIT.
093000     EXIT.
093100
093200*===============================================================*
093300*    BUILD-SPEED-PROFILE (SPEED-OPT)                            *
093400*    0.5 KNOT STEPS FROM PRM-MIN-SPEED TO PRM-MAX-SPEED,         *
093500*    INCLUSIVE.  DEFAULT EMISSION FACTORS THROUGHOUT - CO2       *
093600*    3.114, SOX 0.054, NOX 0.057 TONS PER TON OF FUEL.           *
093700*===============================================================*
093800 BUILD-SPEED-PROFILE.
093900
094000     MOVE 0 TO SP-STEP-COUNT
094100     MOVE PRM-MIN-SPEED TO SP-SPEED (1)
094200
094300     PERFORM BUILD-SPEED-STEP THRU BUILD-SPEED-STEP-EXIT
094400         VARYING SP-NDX FROM 1 BY 1
094500         UNTIL (SP-NDX > 1
094600             AND SP-SPEED (SP-NDX - 1) > PRM-MAX-SPEED)
094700            OR SP-NDX > 100
094800
094900     PERFORM FIND-MIN-COST-STEP THRU FIND-MIN-COST-STEP-EXIT
095000
095100     .
095200 BUILD-SPEED-PROFILE-EXIT.
095300     EXIT.
095400
095500*    BUILD-SPEED-STEP is driven off SP-NDX itself rather than a
095600*    separate running speed variable - step N's speed is always
095700*    PRM-MIN-SPEED plus (N-1) half-knots.  Kept this way so a
095800*    step never drifts off the 0.5 grid on a long profile.
095900 BUILD-SPEED-STEP.
096000
096100     COMPUTE SP-SPEED (SP-NDX) ROUNDED =
096200             PRM-MIN-SPEED + ((SP-NDX - 1) * 0.5)
096300
096400     IF SP-SPEED (SP-NDX) > PRM-MAX-SPEED
096500         GO TO BUILD-SPEED-STEP-EXIT
096600     END-IF
096700
096800     MOVE SP-NDX TO SP-STEP-COUNT
096900
097000     COMPUTE SP-TRANSIT-TIME (SP-NDX) ROUNDED =
097100             WA-DISTANCE / (SP-SPEED (SP-NDX) * 24)
097200     COMPUTE SP-DAILY-FUEL (SP-NDX) ROUNDED =
097300             WA-DESIGN-CONS *
097400             (SP-SPEED (SP-NDX) / WA-DESIGN-SPEED) ** 3
097500     COMPUTE SP-TOTAL-FUEL (SP-NDX) ROUNDED =
097600             SP-DAILY-FUEL (SP-NDX) * SP-TRANSIT-TIME (SP-NDX)
097700     COMPUTE SP-CO2 (SP-NDX) ROUNDED =
097800             SP-TOTAL-FUEL (SP-NDX) * 3.114
097900     COMPUTE SP-SOX (SP-NDX) ROUNDED =
098000             SP-TOTAL-FUEL (SP-NDX) * 0.054
098100     COMPUTE SP-NOX (SP-NDX) ROUNDED =
098200             SP-TOTAL-FUEL (SP-NDX) * 0.057
098300     COMPUTE SP-FUEL-COST (SP-NDX) ROUNDED =
098400             SP-TOTAL-FUEL (SP-NDX) * PRM-FUEL-PRICE
098500     COMPUTE SP-TIME-COST (SP-NDX) ROUNDED =
098600             SP-TRANSIT-TIME (SP-NDX) * PRM-DAY-COST
098700     COMPUTE SP-TOTAL-COST (SP-NDX) ROUNDED =
098800             SP-FUEL-COST (SP-NDX) + SP-TIME-COST (SP-NDX)
098900
099000     .
099100 BUILD-SPEED-STEP-EXIT.
099200     EXIT.
099300
099400 FIND-MIN-COST-STEP.
099500
099600     MOVE 1 TO SP-MIN-COST-NDX
099700     PERFORM FIND-MIN-COST-COMPARE
099800         THRU FIND-MIN-COST-COMPARE-EXIT
099900         VARYING SP-NDX FROM 2 BY 1
100000         UNTIL SP-NDX > SP-STEP-COUNT
100100
100200     .
100300 FIND-MIN-COST-STEP-EXIT.
100400     EXIT.
100500
100600 FIND-MIN-COST-COMPARE.
100700
100800     IF SP-TOTAL-COST (SP-NDX) < SP-TOTAL-COST (SP-MIN-COST-NDX)
100900         MOVE SP-NDX TO SP-MIN-COST-NDX
101000     END-IF
101100
101200     .
101300 FIND-MIN-COST-COMPARE-EXIT.
101400     EXIT.
101500
101600*===============================================================*
101700*    BUILD-ECON-PROFILE (ECON-OPT)                               *
101800*    Extends every step already on the table with inventory,    *
101900*    carbon, maintenance and market-rate impact cost.            *
102000*===============================================================*
102100 BUILD-ECON-PROFILE.
102200
102300     EVALUATE TRUE
102400         WHEN PRM-IMPACT-NONE
102500             MOVE +0.0 TO WM-FACTOR-PCT
102600         WHEN PRM-IMPACT-LOW
102700             MOVE -2.0 TO WM-FACTOR-PCT
102800         WHEN PRM-IMPACT-MEDIUM
102900             MOVE -5.0 TO WM-FACTOR-PCT
103000         WHEN PRM-IMPACT-HIGH
103100             MOVE -10.0 TO WM-FACTOR-PCT
103200         WHEN OTHER
103300             MOVE +0.0 TO WM-FACTOR-PCT
103400     END-EVALUATE
103500
103600     PERFORM BUILD-ECON-STEP THRU BUILD-ECON-STEP-EXIT
103700         VARYING SP-NDX FROM 1 BY 1
103800         UNTIL SP-NDX > SP-STEP-COUNT
103900
104000     PERFORM FIND-MIN-ECON-STEP THRU FIND-MIN-ECON-STEP-EXIT
104100
104200     .
104300 BUILD-ECON-PROFILE-EXIT.
104400     EXIT.
104500
104600 BUILD-ECON-STEP.
104700
104800     COMPUTE SP-INV-COST (SP-NDX) ROUNDED =
104900             SP-TRANSIT-TIME (SP-NDX) *
105000             (PRM-CARGO-VALUE * (PRM-INV-COST-PCT / 100) / 365)
105100     COMPUTE SP-CARBON-COST (SP-NDX) ROUNDED =
105200             SP-CO2 (SP-NDX) * PRM-CARBON-PRICE
105300     COMPUTE SP-MAINT-SAVE (SP-NDX) ROUNDED =
105400             PRM-DAY-COST * (PRM-MAINT-SAVE-PCT / 100) *
105500             SP-TRANSIT-TIME (SP-NDX)
105600
105700     IF WM-FACTOR-PCT NOT = 0
105800         AND SP-TRANSIT-TIME (SP-NDX) > WD-TRANSIT-TIME
105900         COMPUTE SP-MARKET-IMPACT (SP-NDX) ROUNDED =
106000             PRM-CARGO-VALUE * (WM-FACTOR-PCT / 100) *
106100             (((SP-TRANSIT-TIME (SP-NDX) - WD-TRANSIT-TIME) /
106200               WD-TRANSIT-TIME * 100) / 20)
106300     ELSE
106400         MOVE 0 TO SP-MARKET-IMPACT (SP-NDX)
106500     END-IF
106600
106700     COMPUTE SP-ECON-COST (SP-NDX) ROUNDED =
106800             SP-FUEL-COST (SP-NDX) + SP-TIME-COST (SP-NDX) +
106900             SP-INV-COST (SP-NDX) + SP-CARBON-COST (SP-NDX) -
107000             SP-MAINT-SAVE (SP-NDX) + SP-MARKET-IMPACT (SP-NDX)
107100
107200     .
107300 BUILD-ECON-STEP-EXIT.
107400     EXIT.
107500
107600 FIND-MIN-ECON-STEP.
107700
107800     MOVE 1 TO SP-MIN-ECON-NDX
107900     PERFORM FIND-MIN-ECON-COMPARE
108000         THRU FIND-MIN-ECON-COMPARE-EXIT
108100         VARYING SP-NDX FROM 2 BY 1
108200         UNTIL SP-NDX > SP-STEP-COUNT
108300
108400     .
108500 FIND-MIN-ECON-STEP-EXIT.
108600     EXIT.
108700
108800 FIND-MIN-ECON-COMPARE.
108900
109000     IF SP-ECON-COST (SP-NDX) < SP-ECON-COST (SP-MIN-ECON-NDX)
109100         MOVE SP-NDX TO SP-MIN-ECON-NDX
109200     END-IF
109300
109400     .
109500 FIND-MIN-ECON-COMPARE-EXIT.
109600     EXIT.
109700
109800*===============================================================*
109900*    WRITE-OPT-RECORD                                           *
110000*===============================================================*
110100 WRITE-OPT-RECORD.
110200
110300     MOVE PRM-VESSEL-ID TO OPT-VESSEL-ID
110400     MOVE PRM-ROUTE-ID  TO OPT-ROUTE-ID
110500
110600     MOVE SP-SPEED (SP-MIN-COST-NDX)       TO OPT-OPTIMAL-SPEED
110700     MOVE SP-TRANSIT-TIME (SP-MIN-COST-NDX)
110800                                            TO OPT-TRANSIT-TIME
110900     MOVE SP-DAILY-FUEL (SP-MIN-COST-NDX)  TO OPT-DAILY-FUEL
111000     MOVE SP-TOTAL-FUEL (SP-MIN-COST-NDX)  TO OPT-TOTAL-FUEL
111100     MOVE SP-FUEL-COST (SP-MIN-COST-NDX)   TO OPT-FUEL-COST
111200     MOVE SP-TIME-COST (SP-MIN-COST-NDX)   TO OPT-TIME-COST
111300     MOVE SP-TOTAL-COST (SP-MIN-COST-NDX)  TO OPT-TOTAL-COST
111400     MOVE SP-CO2 (SP-MIN-COST-NDX)         TO OPT-CO2
111500     MOVE SP-SOX (SP-MIN-COST-NDX)         TO OPT-SOX
111600     MOVE SP-NOX (SP-MIN-COST-NDX)         TO OPT-NOX
111700
111800     COMPUTE OPT-FUEL-SAVINGS ROUNDED =
111900             WD-TOTAL-FUEL - SP-TOTAL-FUEL (SP-MIN-COST-NDX)
112000     COMPUTE OPT-COST-SAVINGS ROUNDED =
112100             WD-TOTAL-COST - SP-TOTAL-COST (SP-MIN-COST-NDX)
112200     COMPUTE OPT-CO2-REDUCTION ROUNDED =
112300             WD-CO2 - SP-CO2 (SP-MIN-COST-NDX)
112400
112500     MOVE SP-SPEED (SP-MIN-ECON-NDX)       TO OPT-ECON-SPEED
112600     MOVE SP-ECON-COST (SP-MIN-ECON-NDX)   TO OPT-ECON-COST
112700
112800     WRITE OPT-RESULT-RECORD
112900
113000     ADD OPT-FUEL-SAVINGS  TO CT-FUEL-SAVE-TOTAL
113100     ADD OPT-COST-SAVINGS  TO CT-COST-SAVE-TOTAL
113200     ADD OPT-CO2-REDUCTION TO CT-CO2-REDUC-TOTAL
113300
113400     .
113500 WRITE-OPT-RECORD-EXIT.
113600     EXIT.
113700
113800*===============================================================*
113900*    VOYAGE-EMISSIONS (EMIS-CALC)                                *
114000*    Voyage at PRM-PROPOSED-SPEED, fuel-type factor table,       *
114100*    fall back to VLSFO for a type not on the table.             *
114200*===============================================================*
114300 VOYAGE-EMISSIONS.
114400
114500     EVALUATE TRUE
114600         WHEN PRM-FUEL-MGO
114700             MOVE 3.206 TO WE-FACTOR-CO2
114800             MOVE 0.002 TO WE-FACTOR-SOX
114900             MOVE 0.060 TO WE-FACTOR-NOX
115000             MOVE 0.0010 TO WE-FACTOR-PM
115100         WHEN PRM-FUEL-LSFO
115200             MOVE 3.114 TO WE-FACTOR-CO2
115300             MOVE 0.020 TO WE-FACTOR-SOX
115400             MOVE 0.057 TO WE-FACTOR-NOX
115500             MOVE 0.0018 TO WE-FACTOR-PM
115600         WHEN PRM-FUEL-HFO
115700             MOVE 3.114 TO WE-FACTOR-CO2
115800             MOVE 0.070 TO WE-FACTOR-SOX
115900             MOVE 0.057 TO WE-FACTOR-NOX
116000             MOVE 0.0024 TO WE-FACTOR-PM
116100         WHEN OTHER
116200*            VLSFO, OR AN UNRECOGNISED CODE - SAME TABLE ROW
116300             MOVE 3.114 TO WE-FACTOR-CO2
116400             MOVE 0.010 TO WE-FACTOR-SOX
116500             MOVE 0.057 TO WE-FACTOR-NOX
116600             MOVE 0.0014 TO WE-FACTOR-PM
116700     END-EVALUATE
116800
116900     COMPUTE WE-TRANSIT-TIME ROUNDED =
117000             WA-DISTANCE / (PRM-PROPOSED-SPEED * 24)
117100     COMPUTE WE-DAILY-FUEL ROUNDED =
117200             WA-DESIGN-CONS *
117300             (PRM-PROPOSED-SPEED / WA-DESIGN-SPEED) ** 3
117400     COMPUTE WE-TOTAL-FUEL ROUNDED =
117500             WE-DAILY-FUEL * WE-TRANSIT-TIME
117600
117700     MOVE PRM-VESSEL-ID      TO EMI-VESSEL-ID
117800     MOVE PRM-ROUTE-ID       TO EMI-ROUTE-ID
117900     MOVE PRM-PROPOSED-SPEED TO EMI-SPEED
118000     MOVE PRM-FUEL-TYPE      TO EMI-FUEL-TYPE
118100     MOVE WE-TOTAL-FUEL      TO EMI-TOTAL-FUEL
118200
118300     COMPUTE EMI-CO2 ROUNDED = WE-TOTAL-FUEL * WE-FACTOR-CO2
118400     COMPUTE EMI-SOX ROUNDED = WE-TOTAL-FUEL * WE-FACTOR-SOX
118500     COMPUTE EMI-NOX ROUNDED = WE-TOTAL-FUEL * WE-FACTOR-NOX
118600     COMPUTE EMI-PM  ROUNDED = WE-TOTAL-FUEL * WE-FACTOR-PM
118700     COMPUTE EMI-FUEL-COST ROUNDED =
118800             WE-TOTAL-FUEL * PRM-FUEL-PRICE
118900     COMPUTE EMI-CARBON-COST ROUNDED =
119000             EMI-CO2 * PRM-CARBON-PRICE
119100
119200     MOVE PRM-ANNUAL-FUEL     TO CII-IN-ANNUAL-FUEL
119300     MOVE PRM-ANNUAL-DIST     TO CII-IN-ANNUAL-DIST
119400     MOVE PRM-UTILIZATION     TO CII-IN-UTILIZATION
119500     PERFORM CII-RATING THRU CII-RATING-EXIT
119600     MOVE CII-OUT-AER         TO EMI-CII-AER
119700     MOVE CII-OUT-RATIO       TO EMI-CII-RATIO
119800     MOVE CII-OUT-RATING      TO EMI-CII-RATING
119900
120000     .
120100 VOYAGE-EMISSIONS-EXIT.
120200     EXIT.
120300
120400*===============================================================*
120500*    CII-RATING (CII-CALC) - SHARED PARAGRAPH                   *
120600*    ON ENTRY: CII-IN-ANNUAL-FUEL, CII-IN-ANNUAL-DIST,           *
120700*    CII-IN-UTILIZATION, AND THE CURRENT VESSEL'S DEADWEIGHT/    *
120800*    TYPE (WA-DEADWEIGHT, WA-VESSEL-TYPE).  ON EXIT: CII-OUT-AER,*
120900*    -RATIO, -RATING, -CO2.  TRANSPORT WORK USES THE VESSEL'S    *
121000*    ANNUAL DISTANCE, NOT THE ONE-WAY ROUTE DISTANCE.             *
121100*===============================================================*
121200 CII-RATING.
121300
121400     COMPUTE CII-OUT-CO2 ROUNDED = CII-IN-ANNUAL-FUEL * 3.114
121500
121600     COMPUTE CII-TRANSPORT-WORK =
121700             WA-DEADWEIGHT * CII-IN-ANNUAL-DIST * CII-IN-UTILIZATION
121800
121900     EVALUATE TRUE
122000         WHEN WA-VESSEL-TYPE = 'CONTAINER'
122100             MOVE 11.5 TO CII-REF-AER
122200         WHEN WA-VESSEL-TYPE = 'BULK'
122300             MOVE 07.0 TO CII-REF-AER
122400         WHEN WA-VESSEL-TYPE = 'TANKER'
122500             MOVE 05.1 TO CII-REF-AER
122600         WHEN WA-VESSEL-TYPE = 'GAS'
122700             MOVE 08.9 TO CII-REF-AER
122800         WHEN WA-VESSEL-TYPE = 'GENCARGO'
122900             MOVE 15.3 TO CII-REF-AER
123000         WHEN OTHER
123100             MOVE 10.0 TO CII-REF-AER
123200     END-EVALUATE
123300
123400     COMPUTE CII-OUT-AER ROUNDED =
123500             (CII-OUT-CO2 * 1000000) / CII-TRANSPORT-WORK
123600     COMPUTE CII-OUT-RATIO ROUNDED = CII-OUT-AER / CII-REF-AER
123700
123800     EVALUATE TRUE
123900         WHEN CII-OUT-RATIO < 0.86
124000             MOVE 'A' TO CII-OUT-RATING
124100         WHEN CII-OUT-RATIO < 0.93
124200             MOVE 'B' TO CII-OUT-RATING
124300         WHEN CII-OUT-RATIO < 1.03
124400             MOVE 'C' TO CII-OUT-RATING
124500         WHEN CII-OUT-RATIO < 1.10
124600             MOVE 'D' TO CII-OUT-RATING
124700         WHEN OTHER
124800             MOVE 'E' TO CII-OUT-RATING
124900     END-EVALUATE
125000
125100     .
125200 CII-RATING-EXIT.
125300     EXIT.
125400
125500*===============================================================*
125600*    COMPLIANCE-FORECAST (COMPLY-FCST)                          *
125700*    Current-vs-proposed speed, utilization fixed at 0.70.      *
125800*===============================================================*
125900 COMPLIANCE-FORECAST.
126000
126100     COMPUTE WF-CUR-ANNUAL-TIME ROUNDED =
126200             PRM-ANNUAL-DIST / (PRM-CURRENT-SPEED * 24)
126300     COMPUTE WF-CUR-ANNUAL-FUEL ROUNDED =
126400             WA-DESIGN-CONS *
126500             (PRM-CURRENT-SPEED / WA-DESIGN-SPEED) ** 3 *
126600             WF-CUR-ANNUAL-TIME
126700     MOVE WF-CUR-ANNUAL-FUEL TO CII-IN-ANNUAL-FUEL
126800     MOVE PRM-ANNUAL-DIST    TO CII-IN-ANNUAL-DIST
126900     MOVE 0.70 TO CII-IN-UTILIZATION
127000     PERFORM CII-RATING THRU CII-RATING-EXIT
127100     MOVE CII-OUT-CO2 TO WF-CUR-CO2
127200     MOVE CII-OUT-RATING TO WF-CUR-RATING
127300
127400     COMPUTE WF-PROP-ANNUAL-TIME ROUNDED =
127500             PRM-ANNUAL-DIST / (PRM-PROPOSED-SPEED * 24)
127600     COMPUTE WF-PROP-ANNUAL-FUEL ROUNDED =
127700             WA-DESIGN-CONS *
127800             (PRM-PROPOSED-SPEED / WA-DESIGN-SPEED) ** 3 *
127900             WF-PROP-ANNUAL-TIME
128000     MOVE WF-PROP-ANNUAL-FUEL TO CII-IN-ANNUAL-FUEL
128100     MOVE PRM-ANNUAL-DIST     TO CII-IN-ANNUAL-DIST
128200     MOVE 0.70 TO CII-IN-UTILIZATION
128300     PERFORM CII-RATING THRU CII-RATING-EXIT
128400     MOVE CII-OUT-CO2 TO WF-PROP-CO2
128500     MOVE CII-OUT-RATING TO WF-PROP-RATING
128600
128700     MOVE WF-CUR-RATING  TO EMI-FCST-CUR-RATING
128800     MOVE WF-PROP-RATING TO EMI-FCST-PROP-RATING
128900     COMPUTE EMI-FCST-FUEL-SAVE ROUNDED =
129000             WF-CUR-ANNUAL-FUEL - WF-PROP-ANNUAL-FUEL
129100     COMPUTE EMI-FCST-CO2-SAVE ROUNDED =
129200             WF-CUR-CO2 - WF-PROP-CO2
129300     COMPUTE EMI-FCST-PCT-REDUC ROUNDED =
129400             EMI-FCST-FUEL-SAVE / WF-CUR-ANNUAL-FUEL * 100
129500
129600     .
129700 COMPLIANCE-FORECAST-EXIT.
129800     EXIT.
129900
130000*===============================================================*
130100*    WRITE-EMI-RECORD                                           *
130200*===============================================================*
130300 WRITE-EMI-RECORD.
130400
130500     WRITE EMI-RESULT-RECORD
130600
130700     .
130800 WRITE-EMI-RECORD-EXIT.
130900     EXIT.
131000
131100*===============================================================*
131200*    WEATHER-IMPACT (WX-IMPACT)                                 *
131300*    The averages and derived percentages were already          *
131400*    computed by 2-WEATHER-ACCUM and simply carried here for    *
131500*    the report; a route with no WXSUM entry has no data.       *
131600*===============================================================*
131700 WEATHER-IMPACT.
131800
131900*    NOTHING TO COMPUTE - WX-TABLE ENTRY (IF ANY) WAS LOADED
132000*    ALREADY AND WA-WX-FOUND-SW TELLS PRINT-WEATHER-BLOCK
132100*    WHETHER TO USE IT.
132200     CONTINUE
132300
132400     .
132500 WEATHER-IMPACT-EXIT.
132600     EXIT.
132700
132800*===============================================================*
132900*    REPORT PARAGRAPHS                                          *
133000*===============================================================*
133100 PRINT-HEADINGS.
133200
133300     MOVE 'N' TO RPT-FIRST-PAGE-SW
133400     ADD 1 TO RPT-PAGE-NO
133500     MOVE RPT-RUN-MM TO RTL-RUN-DATE (1:2)
133600     MOVE RPT-RUN-DD TO RTL-RUN-DATE (4:2)
133700     MOVE RPT-RUN-YY TO RTL-RUN-DATE (7:2)
133800     MOVE RPT-PAGE-NO TO RTL-PAGE-NO
133900     WRITE RPT-LINE FROM RPT-TITLE-LINE
134000         AFTER ADVANCING PAGE
134100
134200     .
134300 PRINT-HEADINGS-EXIT.
134400     EXIT.
134500
134600 PRINT-VESSEL-BLOCK.
134700
134800     MOVE PRM-VESSEL-ID  TO RVB-VESSEL-ID
134900     MOVE WA-VESSEL-NAME TO RVB-VESSEL-NAME
135000     MOVE PRM-ROUTE-ID   TO RVB-ROUTE-ID
135100     MOVE WA-ROUTE-NAME  TO RVB-ROUTE-NAME
135200     WRITE RPT-LINE FROM RPT-VESSEL-BLOCK-LINE
135300         AFTER ADVANCING 2 LINES
135400         AT EOP
135500             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
135600
135700     .
135800 PRINT-VESSEL-BLOCK-EXIT.
135900     EXIT.
136000
136100 PRINT-SPEED-TABLE.
136200
136300     WRITE RPT-LINE FROM RPT-SPEED-HEADING-LINE
136400         AFTER ADVANCING 1 LINE
136500         AT EOP
136600             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
136700
136800     PERFORM PRINT-SPEED-DETAIL THRU PRINT-SPEED-DETAIL-EXIT
136900         VARYING SP-NDX FROM 1 BY 1
137000         UNTIL SP-NDX > SP-STEP-COUNT
137100
137200     .
137300 PRINT-SPEED-TABLE-EXIT.
137400     EXIT.
137500
137600 PRINT-SPEED-DETAIL.
137700
137800     MOVE SP-SPEED (SP-NDX)       TO RSD-SPEED
137900     MOVE SP-TRANSIT-TIME (SP-NDX) TO RSD-TRANSIT
138000     MOVE SP-DAILY-FUEL (SP-NDX)  TO RSD-DAILY-FUEL
138100     MOVE SP-TOTAL-FUEL (SP-NDX)  TO RSD-TOTAL-FUEL
138200     MOVE SP-FUEL-COST (SP-NDX)   TO RSD-FUEL-COST
138300     MOVE SP-TIME-COST (SP-NDX)   TO RSD-TIME-COST
138400     MOVE SP-TOTAL-COST (SP-NDX)  TO RSD-TOTAL-COST
138500     MOVE SP-ECON-COST (SP-NDX)   TO RSD-ECON-COST
138600     WRITE RPT-LINE FROM RPT-SPEED-DETAIL-LINE
138700         AFTER ADVANCING 1 LINE
138800         AT EOP
138900             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
139000
139100     .
139200 PRINT-SPEED-DETAIL-EXIT.
139300     EXIT.
139400
139500 PRINT-OPTIMUM-SUMMARY.
139600
139700     MOVE SP-SPEED (SP-MIN-COST-NDX)      TO ROL-SPEED
139800     MOVE SP-TOTAL-COST (SP-MIN-COST-NDX) TO ROL-TOTAL-COST
139900     WRITE RPT-LINE FROM RPT-COST-OPT-LINE
140000         AFTER ADVANCING 2 LINES
140100         AT EOP
140200             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
140300
140400     MOVE SP-SPEED (SP-MIN-ECON-NDX)      TO REL-SPEED
140500     MOVE SP-ECON-COST (SP-MIN-ECON-NDX)  TO REL-ECON-COST
140600     WRITE RPT-LINE FROM RPT-ECON-OPT-LINE
140700         AFTER ADVANCING 1 LINE
140800         AT EOP
140900             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
141000
141100     MOVE OPT-FUEL-SAVINGS   TO RSL-FUEL-SAVE
141200     MOVE OPT-COST-SAVINGS   TO RSL-COST-SAVE
141300     MOVE OPT-CO2-REDUCTION  TO RSL-CO2-REDUC
141400     WRITE RPT-LINE FROM RPT-SAVINGS-LINE
141500         AFTER ADVANCING 1 LINE
141600         AT EOP
141700             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
141800
141900     .
142000 PRINT-OPTIMUM-SUMMARY-EXIT.
142100     EXIT.
142200
142300 PRINT-EMISSIONS-BLOCK.
142400
142500     MOVE EMI-CO2 TO REM-CO2
142600     MOVE EMI-SOX TO REM-SOX
142700     MOVE EMI-NOX TO REM-NOX
142800     MOVE EMI-PM  TO REM-PM
142900     WRITE RPT-LINE FROM RPT-EMISSIONS-LINE
143000         AFTER ADVANCING 2 LINES
143100         AT EOP
143200             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
143300
143400     MOVE EMI-FUEL-COST   TO REM2-FUEL-COST
143500     MOVE EMI-CARBON-COST TO REM2-CARBON-COST
143600     WRITE RPT-LINE FROM RPT-EMISSIONS-COST-LINE
143700         AFTER ADVANCING 1 LINE
143800         AT EOP
143900             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
144000
144100     .
144200 PRINT-EMISSIONS-BLOCK-EXIT.
144300     EXIT.
144400
144500 PRINT-CII-BLOCK.
144600
144700     MOVE EMI-CII-AER    TO RCL-AER
144800     MOVE EMI-CII-RATIO  TO RCL-RATIO
144900     MOVE EMI-CII-RATING TO RCL-RATING
145000     WRITE RPT-LINE FROM RPT-CII-LINE
145100         AFTER ADVANCING 2 LINES
145200         AT EOP
145300             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
145400
145500     .
145600 PRINT-CII-BLOCK-EXIT.
145700     EXIT.
145800
145900 PRINT-COMPLIANCE-BLOCK.
146000
146100     MOVE EMI-FCST-CUR-RATING  TO RCP-CUR-RATING
146200     MOVE EMI-FCST-PROP-RATING TO RCP-PROP-RATING
146300     WRITE RPT-LINE FROM RPT-COMPLIANCE-LINE
146400         AFTER ADVANCING 2 LINES
146500         AT EOP
146600             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
146700
146800     MOVE EMI-FCST-FUEL-SAVE  TO RCS-FUEL-SAVE
146900     MOVE EMI-FCST-CO2-SAVE   TO RCS-CO2-SAVE
147000     MOVE EMI-FCST-PCT-REDUC  TO RCS-PCT-REDUC
147100     WRITE RPT-LINE FROM RPT-COMPLIANCE-SAVE-LINE
147200         AFTER ADVANCING 1 LINE
147300         AT EOP
147400             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
147500
147600     .
147700 PRINT-COMPLIANCE-BLOCK-EXIT.
147800     EXIT.
147900
148000 PRINT-WEATHER-BLOCK.
148100
148200     IF WA-WX-NOT-FOUND
148300         WRITE RPT-LINE FROM RPT-WEATHER-NODATA-LINE
148400             AFTER ADVANCING 2 LINES
148500             AT EOP
148600                 PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
148700         GO TO PRINT-WEATHER-BLOCK-EXIT
148800     END-IF
148900
149000     MOVE WT-WX-AVG-WIND (WA-WX-NDX)    TO RWL-AVG-WIND
149100     MOVE WT-WX-AVG-CURRENT (WA-WX-NDX) TO RWL-AVG-CURRENT
149200     MOVE WT-WX-AVG-WAVE (WA-WX-NDX)    TO RWL-AVG-WAVE
149300     WRITE RPT-LINE FROM RPT-WEATHER-LINE
149400         AFTER ADVANCING 2 LINES
149500         AT EOP
149600             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
149700
149800     MOVE WT-WX-SPEED-REDUC (WA-WX-NDX) TO RWP-SPEED-REDUC
149900     MOVE WT-WX-FUEL-INCR (WA-WX-NDX)   TO RWP-FUEL-INCR
150000     WRITE RPT-LINE FROM RPT-WEATHER-PCT-LINE
150100         AFTER ADVANCING 1 LINE
150200         AT EOP
150300             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
150400
150500     PERFORM PRINT-HIGH-RISK-LINE THRU PRINT-HIGH-RISK-LINE-EXIT
150600         VARYING RPT-HR-PRINT-NDX FROM 1 BY 1
150700         UNTIL RPT-HR-PRINT-NDX >
150800               WT-WX-HR-COUNT (WA-WX-NDX)
150900
151000     .
151100 PRINT-WEATHER-BLOCK-EXIT.
151200     EXIT.
151300
151400 PRINT-HIGH-RISK-LINE.
151500
151600     MOVE WT-WX-HR-LAT (WA-WX-NDX RPT-HR-PRINT-NDX)
151700         TO RHR-LAT
151800     MOVE WT-WX-HR-LON (WA-WX-NDX RPT-HR-PRINT-NDX)
151900         TO RHR-LON
152000     MOVE WT-WX-HR-WAVE (WA-WX-NDX RPT-HR-PRINT-NDX)
152100         TO RHR-WAVE
152200     MOVE WT-WX-HR-TSTAMP (WA-WX-NDX RPT-HR-PRINT-NDX)
152300         TO RHR-TIMESTAMP
152400     WRITE RPT-LINE FROM RPT-HIGH-RISK-LINE
152500         AFTER ADVANCING 1 LINE
152600         AT EOP
152700             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
152800
152900     .
153000 PRINT-HIGH-RISK-LINE-EXIT.
153100     EXIT.
153200
153300 PRINT-CONTROL-TOTALS.
153400
153500     MOVE CT-ANALYSIS-COUNT TO RTC-COUNT
153600     WRITE RPT-LINE FROM RPT-TOTALS-LINE-1
153700         AFTER ADVANCING 3 LINES
153800         AT EOP
153900             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
154000
154100     MOVE CT-FUEL-SAVE-TOTAL TO RTC-FUEL-SAVE
154200     WRITE RPT-LINE FROM RPT-TOTALS-LINE-2
154300         AFTER ADVANCING 1 LINE
154400         AT EOP
154500             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
154600
154700     MOVE CT-COST-SAVE-TOTAL TO RTC-COST-SAVE
154800     WRITE RPT-LINE FROM RPT-TOTALS-LINE-3
154900         AFTER ADVANCING 1 LINE
155000         AT EOP
155100             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
155200
155300     MOVE CT-CO2-REDUC-TOTAL TO RTC-CO2-REDUC
155400     WRITE RPT-LINE FROM RPT-TOTALS-LINE-4
155500         AFTER ADVANCING 1 LINE
155600         AT EOP
155700             PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
155800
155900     .
156000 PRINT-CONTROL-TOTALS-EXIT.
156100     EXIT.
156200
156300*===============================================================*
156400 FIN-PGM.
156500     STOP RUN.
156600*===============================================================*
