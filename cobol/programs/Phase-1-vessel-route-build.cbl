000100******************************************************************
000200* PROGRAM-ID.  1-VESSEL-ROUTE-BUILD.
000300* AUTHOR.      R. OKONKWO-HALE.
000400* INSTALLATION. OCEANIC CARRIERS LTD - FLEET SYSTEMS.
000500* DATE-WRITTEN. 11/04/1991.
000600* DATE-COMPILED.
000700* SECURITY.    COMPANY CONFIDENTIAL - FLEET SYSTEMS DIVISION
000800*              ONLY.  NOT FOR RELEASE OUTSIDE OCEANIC CARRIERS.
000900*
001000* PURPOSE.     FIRST STEP OF THE SLOW-STEAMING ANALYSIS RUN.
001100*              READS THE FLEET REGISTER (VESSEL) AND THE CHARTER
001200*              ROUTE FILE (ROUTEFIL), DERIVES THE PER-VESSEL AND
001300*              PER-ROUTE PARAMETERS THAT 3-VOYAGE-OPTIM NEEDS ON
001400*              EVERY ANALYSIS, AND WRITES THEM TO TWO INDEXED
001500*              MASTER FILES (VESPARM, RTEPARM) IN VESSEL-ID AND
001600*              ROUTE-ID ORDER.  BOTH INPUT FILES MUST ARRIVE
001700*              SORTED ASCENDING ON THEIR KEY - THIS PROGRAM DOES
001800*              NOT SORT, IT ONLY BUILDS.
001900*
002000******************************************************************
002100*  CHANGE LOG                                                   *
002200*  11/04/1991  ROH  ORIGINAL PROGRAM - VESSEL MASTER BUILD ONLY * ROH9104 
002300*  14/04/1991  ROH  ADD ROUTE MASTER BUILD (SAME RUN)           * ROH9104 
002400*  02/09/1994  ROH  SFC BAND WIDENED, VES-MAX-POWER CARRIED     * ROH9409 
002500*                   THROUGH TO VESPARM (REQ FS-114)             *
002600*  19/02/1999  LMK  Y2K - VES-YEAR-BUILT / VPM-YEAR-BUILT NOW   * LMK9902 
002700*                   FOUR DIGITS THROUGHOUT, SFC-BAND-TEST       *
002800*                   REWRITTEN AGAINST THE WIDENED FIELD         *
002900*  08/06/2003  DPT  GENCARGO VESSEL TYPE ADDED                  * DPT0306 
003000*  11/05/2009  SNW  WAYPOINT LAT/LON REDEFINES CARRIED THROUGH  * SNW0905 
003100*                   TO RTEPARM UNCHANGED (REQ ENG-0871)         *
003200*  30/03/2012  DPT  ADD RPM-AVG-LEG-DIST DERIVED FIELD          * DPT1203 
003300*  17/11/2015  HAQ  SFC BAND EXTENDED FOR BUILD YEAR .GE. 2015, * HAQ1511 
003400*                   CUBE-ROOT-APPROX TIGHTENED TO 8 ITERATIONS  *
003500*                   AFTER TRACE SHOWED 5 TOO FEW ON LOW LOADS   *
003600*  09/08/2026  WTK  ADD UPSI-0 TRACE SWITCH FOR FLEET SYSTEMS   * WTK2608 
003700*                   DIAGNOSTIC RUNS (REQ FS-4410)               *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. 1-VESSEL-ROUTE-BUILD.
004100 AUTHOR. R. OKONKWO-HALE.
004200 INSTALLATION. OCEANIC CARRIERS LTD - FLEET SYSTEMS.
004300 DATE-WRITTEN. 11/04/1991.
004400 DATE-COMPILED.
004500 SECURITY. COMPANY CONFIDENTIAL.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON STATUS IS TRACE-RUN-SW
005100            OFF STATUS IS NO-TRACE-RUN-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500*    Fleet register, sorted ascending by VES-ID
005600     SELECT VESSEL-FILE ASSIGN TO "VESSEL"
005700         ORGANIZATION LINE SEQUENTIAL.
005800
005900*    Charter route file, sorted ascending by RTE-ID
006000     SELECT ROUTE-FILE ASSIGN TO "ROUTEFIL"
006100         ORGANIZATION LINE SEQUENTIAL.
006200
006300*    Vessel parameter master built by this program
006400     SELECT VESPARM-FILE ASSIGN TO "VESPARM"
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS SEQUENTIAL
006700         RECORD KEY IS VPM-VESSEL-ID
006800         FILE STATUS IS FS-VESPARM.
006900
007000*    Route parameter master built by this program
007100     SELECT RTEPARM-FILE ASSIGN TO "RTEPARM"
007200         ORGANIZATION IS INDEXED
007300         ACCESS MODE IS SEQUENTIAL
007400         RECORD KEY IS RPM-ROUTE-ID
007500         FILE STATUS IS FS-RTEPARM.
007600
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  VESSEL-FILE.
008200     COPY VESREC01.
008300
008400 FD  ROUTE-FILE.
008500     COPY RTEREC01.
008600
008700 FD  VESPARM-FILE.
008800     COPY VESPRM01.
008900
009000 FD  RTEPARM-FILE.
009100     COPY RTEPRM01.
009200
009300******************************************************************
009400 WORKING-STORAGE SECTION.
009500
009600 1   FILE-WORKING-MANAGER.
009700     05  FIN-VESSEL              PIC X VALUE SPACE.
009800         88  VESSEL-EOF                  VALUE HIGH-VALUE.
009900     05  FIN-ROUTE               PIC X VALUE SPACE.
010000         88  ROUTE-EOF                   VALUE HIGH-VALUE.
010100     05  FS-VESPARM               PIC XX VALUE '00'.
010200     05  FS-RTEPARM               PIC XX VALUE '00'.
010300
010400 1   COUNTER-WORKING-MANAGER.
010500     05  WC-VESSEL-COUNT          PIC 9(05) COMP.
010600     05  WC-ROUTE-COUNT           PIC 9(05) COMP.
010700     05  WC-CR-ITERATION          PIC 9(02) COMP.
010800         88  WC-CR-ITERATIONS-DONE    VALUE 8.
010900     05  WC-LEG-COUNT             PIC 9(02) COMP.
011000
011100*    SFC-BAND-TEST working fields - split build year into the
011200*    REDEFINES view already carried on VES-INPUT-RECORD
011300 1   SFC-BAND-WORKING-MANAGER.
011400     05  WS-SFC-BAND              PIC 9(03).
011500
011600*    CUBE-ROOT-APPROX - RADICAND IN, ESTIMATE OUT.  NEWTON'S
011700*    METHOD, X(N+1) = (2*X(N) + A / X(N)**2) / 3.  THIS COMPILER
011800*    LEVEL CARRIES NO FUNCTION SQRT/CUBE-ROOT, SO THE
011900*    APPROXIMATION IS HAND-WRITTEN AND CALLED TWICE PER
012000*    VESSEL (LOAD-LO AND LOAD-HI BANDS).
012100 1   CUBE-ROOT-WORKING-MANAGER.
012200     05  CR-RADICAND              PIC 9(03)V9(06).
012300     05  CR-ESTIMATE              PIC 9(03)V9(06) VALUE 1.
012400     05  CR-ESTIMATE-SQ           PIC 9(06)V9(06).
012500     05  CR-ESTIMATE-NEW          PIC 9(03)V9(06).
012600
012700*    ROUTE-PARMS working fields
012800 1   ROUTE-PARMS-WORKING-MANAGER.
012900     05  WS-LEG-DIVISOR           PIC 9(02) COMP.
013000
013100******************************************************************
013200 PROCEDURE DIVISION.
013300 MAIN-PROCEDURE.
013400
013500     OPEN INPUT VESSEL-FILE ROUTE-FILE
013600     OPEN OUTPUT VESPARM-FILE RTEPARM-FILE
013700
013800     PERFORM READ-VESSEL-PARA THRU READ-VESSEL-PARA-EXIT
013900         UNTIL VESSEL-EOF
014000
014100     PERFORM READ-ROUTE-PARA THRU READ-ROUTE-PARA-EXIT
014200         UNTIL ROUTE-EOF
014300
014400     IF TRACE-RUN-SW
014500         DISPLAY 'FS-4410 1-VESSEL-ROUTE-BUILD VESSELS WRITTEN '
014600                 WC-VESSEL-COUNT
014700         DISPLAY 'FS-4410 1-VESSEL-ROUTE-BUILD ROUTES WRITTEN  '
014800                 WC-ROUTE-COUNT
014900     END-IF
015000
015100     CLOSE VESSEL-FILE ROUTE-FILE VESPARM-FILE RTEPARM-FILE
015200
015300     PERFORM FIN-PGM
015400     .
015500
015600*===============================================================*
015700*    READ-VESSEL-PARA / READ-ROUTE-PARA                         *
015800*    One record in, one master record out, per the MAIN-        *
015900*    PROCEDURE PERFORM ... UNTIL above.                         *
016000*===============================================================*
016100 READ-VESSEL-PARA.
016200
016300     READ VESSEL-FILE
016400         AT END
016500             SET VESSEL-EOF TO TRUE
016600         NOT AT END
016700             PERFORM BUILD-VESSEL-PARMS
016800                 THRU BUILD-VESSEL-PARMS-EXIT
016900             PERFORM WRITE-VESPARM-MASTER
017000             ADD 1 TO WC-VESSEL-COUNT
017100     END-READ
017200     .
017300 READ-VESSEL-PARA-EXIT.
017400     EXIT.
017500
017600 READ-ROUTE-PARA.
017700
017800     READ ROUTE-FILE
017900         AT END
018000             SET ROUTE-EOF TO TRUE
018100         NOT AT END
018200             PERFORM BUILD-ROUTE-PARMS
018300                 THRU BUILD-ROUTE-PARMS-EXIT
018400             PERFORM WRITE-RTEPARM-MASTER
018500             ADD 1 TO WC-ROUTE-COUNT
018600     END-READ
018700     .
018800 READ-ROUTE-PARA-EXIT.
018900     EXIT.
019000
019100*===============================================================*
019200*    BUILD-VESSEL-PARMS                                        *
019300*    VESSEL-PARMS - specific fuel consumption band, fixed      *
019400*    70/85 load band, optimal speed band (cube root of the     *
019500*    load fraction times design speed).                        *
019600*===============================================================*
019700 BUILD-VESSEL-PARMS.
019800
019900     MOVE VES-ID            TO VPM-VESSEL-ID
020000     MOVE VES-NAME          TO VPM-VESSEL-NAME
020100     MOVE VES-TYPE          TO VPM-VESSEL-TYPE
020200     MOVE VES-LENGTH        TO VPM-LENGTH
020300     MOVE VES-BEAM          TO VPM-BEAM
020400     MOVE VES-DRAFT         TO VPM-DRAFT
020500     MOVE VES-DEADWEIGHT    TO VPM-DEADWEIGHT
020600     MOVE VES-ENGINE        TO VPM-ENGINE-DESIG
020700     MOVE VES-MAX-SPEED     TO VPM-MAX-SPEED
020800     MOVE VES-MAX-POWER     TO VPM-MAX-POWER
020900     MOVE VES-DESIGN-SPEED  TO VPM-DESIGN-SPEED
021000     MOVE VES-DESIGN-CONS   TO VPM-DESIGN-CONS
021100     MOVE VES-YEAR-BUILT    TO VPM-YEAR-BUILT
021200
021300     PERFORM SFC-BAND-TEST
021400
021500     MOVE 70 TO VPM-LOAD-LO
021600     MOVE 85 TO VPM-LOAD-HI
021700
021800*        SPEED BAND LOW END, LOAD = 70 PERCENT OF MCR
021900     COMPUTE CR-RADICAND = 70 / 100
022000     PERFORM CUBE-ROOT-APPROX THRU CUBE-ROOT-APPROX-EXIT
022100     COMPUTE VPM-SPEED-LO ROUNDED =
022200             VES-DESIGN-SPEED * CR-ESTIMATE
022300
022400*        SPEED BAND HIGH END, LOAD = 85 PERCENT OF MCR
022500     COMPUTE CR-RADICAND = 85 / 100
022600     PERFORM CUBE-ROOT-APPROX THRU CUBE-ROOT-APPROX-EXIT
022700     COMPUTE VPM-SPEED-HI ROUNDED =
022800             VES-DESIGN-SPEED * CR-ESTIMATE
022900
023000     .
023100 BUILD-VESSEL-PARMS-EXIT.
023200     EXIT.
023300
023400*===============================================================*
023500*    SFC-BAND-TEST                                              *
023600*    BUILT .GE. 2015 - 175, .GE. 2000 - 185, ELSE 195           *
023700*===============================================================*
023800 SFC-BAND-TEST.
023900
024000     EVALUATE TRUE
024100         WHEN VES-YEAR-BUILT >= 2015
024200             MOVE 175 TO WS-SFC-BAND
024300         WHEN VES-YEAR-BUILT >= 2000
024400             MOVE 185 TO WS-SFC-BAND
024500         WHEN OTHER
024600             MOVE 195 TO WS-SFC-BAND
024700     END-EVALUATE
024800
024900     MOVE WS-SFC-BAND TO VPM-SFC
025000     .
025100
025200*===============================================================*
025300*    CUBE-ROOT-APPROX                                           *
025400*    Newton's method starting estimate 1, eight iterations.    *
025500*    On entry CR-RADICAND holds the value to take the cube      *
025600*    root of (always a fraction here, 0 .LT. A .LT. 1); on      *
025700*    exit CR-ESTIMATE holds the root to six decimal places.     *
025800*===============================================================*
025900 CUBE-ROOT-APPROX.
026000
026100     MOVE 1 TO CR-ESTIMATE
026200     MOVE 0 TO WC-CR-ITERATION
026300
026400     PERFORM CUBE-ROOT-ONE-STEP
026500         THRU CUBE-ROOT-ONE-STEP-EXIT
026600         UNTIL WC-CR-ITERATIONS-DONE
026700
026800     .
026900 CUBE-ROOT-APPROX-EXIT.
027000     EXIT.
027100
027200 CUBE-ROOT-ONE-STEP.
027300
027400     COMPUTE CR-ESTIMATE-SQ = CR-ESTIMATE * CR-ESTIMATE
027500     COMPUTE CR-ESTIMATE-NEW ROUNDED =
027600             (2 * CR-ESTIMATE +
027700              (CR-RADICAND / CR-ESTIMATE-SQ)) / 3
027800     MOVE CR-ESTIMATE-NEW TO CR-ESTIMATE
027900     ADD 1 TO WC-CR-ITERATION
028000
028100     .
028200 CUBE-ROOT-ONE-STEP-EXIT.
028300     EXIT.
028400
028500*===============================================================*
028600*    BUILD-ROUTE-PARMS                                          *
028700*    ROUTE-PARMS - waypoint count and average leg distance.    *
028800*===============================================================*
028900 BUILD-ROUTE-PARMS.
029000
029100     MOVE RTE-ID              TO RPM-ROUTE-ID
029200     MOVE RTE-NAME            TO RPM-ROUTE-NAME
029300     MOVE RTE-DISTANCE        TO RPM-DISTANCE
029400     MOVE RTE-WAYPOINT-COUNT  TO RPM-WAYPOINT-COUNT
029500
029600     MOVE 1 TO WC-LEG-COUNT
029700     PERFORM COPY-ONE-WAYPOINT
029800         THRU COPY-ONE-WAYPOINT-EXIT
029900         VARYING WC-LEG-COUNT FROM 1 BY 1
030000         UNTIL WC-LEG-COUNT > 10
030100
030200     IF RTE-WAYPOINT-COUNT > 1
030300         COMPUTE WS-LEG-DIVISOR = RTE-WAYPOINT-COUNT - 1
030400         COMPUTE RPM-AVG-LEG-DIST ROUNDED =
030500                 RTE-DISTANCE / WS-LEG-DIVISOR
030600     ELSE
030700         MOVE 0 TO RPM-AVG-LEG-DIST
030800     END-IF
030900
031000     .
031100 BUILD-ROUTE-PARMS-EXIT.
031200     EXIT.
031300
031400 COPY-ONE-WAYPOINT.
031500
031600     MOVE WP-NAME (WC-LEG-COUNT)
031700         TO RPM-WP-NAME (WC-LEG-COUNT)
031800     MOVE WP-LAT (WC-LEG-COUNT)
031900         TO RPM-WP-LAT (WC-LEG-COUNT)
032000     MOVE WP-LON (WC-LEG-COUNT)
032100         TO RPM-WP-LON (WC-LEG-COUNT)
032200
032300     .
032400 COPY-ONE-WAYPOINT-EXIT.
032500     EXIT.
032600
032700*===============================================================*
032800 WRITE-VESPARM-MASTER.
032900
033000     WRITE VPM-VESSEL-MASTER
033100         INVALID KEY
033200             DISPLAY 'FS-114 DUPLICATE VESSEL ON VESPARM '
033300                     VPM-VESSEL-ID
033400         NOT INVALID KEY
033500             CONTINUE
033600     END-WRITE
033700     .
033800
033900 WRITE-RTEPARM-MASTER.
034000
034100     WRITE RPM-ROUTE-MASTER
034200         INVALID KEY
034300             DISPLAY 'FS-114 DUPLICATE ROUTE ON RTEPARM '
034400                     RPM-ROUTE-ID
034500         NOT INVALID KEY
034600             CONTINUE
034700     END-WRITE
034800     .
034900
035000*===============================================================*
035100 FIN-PGM.
035200     STOP RUN.
035300*===============================================================*
